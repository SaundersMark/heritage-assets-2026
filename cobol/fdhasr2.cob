000100*
000200*    Sort Description For Control-Break Listing Work File
000300*    ========================================================
000400*    One row per current asset, carrying only the break value the
000500*    current pass is listing by (location or category).
000600*
000700* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000800*
000900 SD  SORT-WORK-2.
001000*
001100 01  SR2-Work-Record.
001200     03  SR2-Break-Value        pic x(30).
