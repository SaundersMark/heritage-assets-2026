000100*
000200*    Linkage Area For CALL "HATIDY00"
000300*    ================================
000400*    Passed by HASNAP00 on every CALL to the tidying module.  The
000500*    function code selects which of the two TIDYING entry points
000600*    runs, following the same one-module-many-functions convention
000700*    as WS-Process-Func in the Payroll suite's wscall.cob.
000800*
000900* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
001000* 11/02/26 rjt - Added WSHA-Changed-Cnt so the caller need not re-scan
001100*                WSHA-Changed-Fields to know whether anything changed.
001200*
001300 01  WSHA-Call-Area.
001400     03  WSHA-Function          pic 9.
001500         88  WSHA-88-Tidy-Rec          value 1.
001600         88  WSHA-88-Compare-Rec       value 2.
001700     03  WSHA-Raw-In            pic x(632).
001800     03  WSHA-Old-Tidied-In     pic x(600).
001900     03  WSHA-New-Tidied-In     pic x(600).
002000     03  WSHA-Tidied-Out        pic x(600).
002100     03  WSHA-Dropped-Rec       pic x.
002200         88  WSHA-88-Dropped           value "Y".
002300         88  WSHA-88-Kept              value "N".
002400     03  WSHA-Changed-Cnt       pic 99       comp.
002500     03  WSHA-Changed-Fields    pic x(200).
002600     03  filler                 pic x(06).
