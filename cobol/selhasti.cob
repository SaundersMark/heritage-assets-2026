000100*
000200*    Select For Asset Master File - Prior (Input) Copy
000300*    ==================================================
000400*    All versions, current and closed.  Current rows carry blank
000500*    AST-VALID-UNTIL - see fdhaast.cob.
000600*
000700* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000800*
000900     SELECT ASSET-MASTER-IN-FILE
001000            ASSIGN TO HAASTIN
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS HA-AstIn-Status.
