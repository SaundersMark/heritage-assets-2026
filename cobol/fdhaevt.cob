000100*
000200*    Record Definition For Change Event File
000300*    ========================================
000400*    One row per add/update/remove decided by HA040-RECONCILE.
000500*    File size 350 bytes.
000600*
000700* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000800*
000900 FD  CHANGE-EVENT-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 350 CHARACTERS.
001200*
001300 01  CHANGE-EVENT-RECORD.
001400     03  CHG-UNIQUE-ID          pic x(10).
001500     03  CHG-TYPE               pic x(10).
001600         88  CHG-88-Added              value "ADDED".
001700         88  CHG-88-Updated            value "UPDATED".
001800         88  CHG-88-Removed            value "REMOVED".
001900     03  CHG-DATE               pic x(08).
002000     03  CHG-CHANGED-FIELDS     pic x(200).
002100     03  CHG-SUMMARY            pic x(120).
002200     03  filler                 pic x(02).
