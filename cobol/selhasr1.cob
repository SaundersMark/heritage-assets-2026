000100*
000200*    Select For Unique-Id Match-Merge Sort Work File
000300*    =================================================
000400*    Carries either a tidied snapshot row or a current master row,
000500*    tagged by SR1-SOURCE, so HA040-RECONCILE can merge the two
000600*    streams on SR1-KEY after the SORT.  Same idiom as the Sales
000700*    suite's oisort.dat / poisort.dat open-item sort files.
000800*
000900* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
001000*
001100     SELECT SORT-WORK-1
001200            ASSIGN TO HASRTWK1.
