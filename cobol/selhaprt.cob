000100*
000200*    Select For Summary Report Print File
000300*    ======================================
000400*    132 column print file, landscape, as used by the Payroll
000500*    suite's own registers (selprint.cob).
000600*
000700* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000800*
000900     SELECT SUMMARY-REPORT-FILE
001000            ASSIGN TO HASUMRPT
001100            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS HA-Prt-Status.
