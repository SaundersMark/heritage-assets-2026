000100*
000200*    Select For Change Event File
000300*    =============================
000400*    Opened EXTEND by HASNAP00 so each run appends to the history
000500*    of adds/updates/removals rather than replacing it.
000600*
000700* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000800*
000900     SELECT CHANGE-EVENT-FILE
001000            ASSIGN TO HACHGEVT
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS HA-Evt-Status.
