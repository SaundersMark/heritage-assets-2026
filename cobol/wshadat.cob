000100*
000200*    Shared Date Work Area
000300*    =====================
000400*    Same UK/USA/Intl REDEFINES idiom as WS-Date-Formats in the
000500*    Payroll suite (pyrgstr.cbl / vacprint.cbl), kept here so both
000600*    HA programs can print today's date the same way.
000700*
000800* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000900* 04/03/26 rjt - HA-0021.  WSHA-Low-Date/WSHA-High-Date VALUEs were
001000*                transposed against their names - fixed so the name
001100*                matches the sentinel it holds.
001200*
001300 01  WSHA-Today-CCYYMMDD        pic 9(08).
001400 01  WSHA-Today-Block.
001500     03  WSHA-Today-CC          pic 99.
001600     03  WSHA-Today-YY          pic 99.
001700     03  WSHA-Today-MM          pic 99.
001800     03  WSHA-Today-DD          pic 99.
001900 01  WSHA-Today-Block9 redefines WSHA-Today-Block
002000                             pic 9(08).
002100*
002200 01  WSHA-Print-Date            pic x(10)   value "99/99/9999".
002300 01  WSHA-Print-Date-R redefines WSHA-Print-Date.
002400     03  WSHA-PD-DD             pic 99.
002500     03  filler                 pic x.
002600     03  WSHA-PD-MM             pic 99.
002700     03  filler                 pic x.
002800     03  WSHA-PD-CCYY           pic 9(04).
002900*
003000*    Sentinels for oldest/newest running comparisons - a date field
003100*    seeded with WSHA-High-Date starts above any real date so the
003200*    first "<" comparison replaces it, and one seeded with
003300*    WSHA-Low-Date starts below any real date so the first ">"
003400*    comparison replaces it.
003500*
003600 01  WSHA-Low-Date              pic x(08)   value low-values.
003700 01  WSHA-High-Date             pic x(08)   value high-values.
