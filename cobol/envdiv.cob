000100*
000200*    Common Environment Division Entries
000300*    ===================================
000400*    Shared Configuration Section for the Heritage Register suite.
000500*    Copied into every HA-prefixed program immediately following
000600*    the ENVIRONMENT DIVISION header so that printer spacing,
000700*    switches and class tests stay identical across the suite.
000800*
000900* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
001000* 19/02/26 rjt - Added UPSI-0 test-mode switch to match Test-Data-Flags
001100*                usage already standard in the Payroll suite.
001200*
001300 CONFIGURATION SECTION.
001400 SOURCE-COMPUTER.        IBM-370.
001500 OBJECT-COMPUTER.        IBM-370.
001600 SPECIAL-NAMES.
001700     C01 IS TOP-OF-FORM
001800     UPSI-0 ON STATUS IS HA-TEST-MODE
001900            OFF STATUS IS HA-LIVE-MODE
002000     CLASS HA-DIGITS-CLASS   IS "0" THRU "9"
002100     CLASS HA-UPPER-CLASS    IS "A" THRU "Z".
