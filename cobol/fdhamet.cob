000100*
000200*    Record Definition For Snapshot Metadata File
000300*    =============================================
000400*    One row per processed run, used as the duplicate-run guard
000500*    and as the source of oldest/newest-snapshot for STATS-REPORT.
000600*    File size 54 bytes.
000700*
000800* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000900*
001000 FD  SNAPSHOT-METADATA-FILE
001100     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 54 CHARACTERS.
001300*
001400 01  SNAPSHOT-METADATA-RECORD.
001500     03  MET-SNAPSHOT-DATE      pic x(08).
001600     03  MET-SOURCE             pic x(10).
001700     03  MET-ASSET-COUNT        pic 9(07).
001800     03  MET-ADDED-COUNT        pic 9(07).
001900     03  MET-UPDATED-COUNT      pic 9(07).
002000     03  MET-REMOVED-COUNT      pic 9(07).
002100     03  filler                 pic x(08).
