000100*
000200*    Select For Raw Snapshot File
000300*    ============================
000400*    One record per asset per dated survey/index extract, one run
000500*    per extract date.
000600*
000700* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000800*
000900     SELECT RAW-SNAPSHOT-FILE
001000            ASSIGN TO HARAWSNP
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS HA-Raw-Status.
