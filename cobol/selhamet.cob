000100*
000200*    Select For Snapshot Metadata File
000300*    ===================================
000400*    Read first by HA010-OPEN-GUARD-FILES as the duplicate-run
000500*    guard, then re-opened EXTEND by HA050-WRITE-METADATA once the
000600*    run is known good.
000700*
000800* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000900*
001000     SELECT SNAPSHOT-METADATA-FILE
001100            ASSIGN TO HASNPMET
001200            ORGANIZATION IS SEQUENTIAL
001300            FILE STATUS IS HA-Met-Status.
