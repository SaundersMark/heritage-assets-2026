000100*
000200*    Select For Location/Category Control-Break Sort Work File
000300*    =============================================================
000400*    Loaded from the rewritten master's current rows, sorted by
000500*    whichever break field HA070-STATS-REPORT is listing this pass.
000600*
000700* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000800*
000900     SELECT SORT-WORK-2
001000            ASSIGN TO HASRTWK2.
