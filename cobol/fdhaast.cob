000100*
000200*    Record Definition For Asset Master File
000300*    ========================================
000400*    SCD2-versioned heritage asset.  Current row = AST-VALID-UNTIL
000500*    is blank/zero.  REPLACING FD-NAME and 01-NAME lets this one
000600*    copybook serve both the prior and the rewritten master file,
000700*    same trick as wssystem.cob REPLACING in the Payroll suite.
000800*    File size 616 bytes.
000900*
001000* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
001100* 10/02/26 rjt - Added AST-VALID-UNTIL-N redefine for the numeric zero
001200*                test ("all zeros" also counts as current, per spec).
001300*
001400 FD  FD-NAME
001500     LABEL RECORDS ARE STANDARD
001600     RECORD CONTAINS 616 CHARACTERS.
001700*
001800 01  01-NAME.
001900     03  AST-UNIQUE-ID          pic x(10).
002000     03  AST-OWNER-ID           pic x(20).
002100     03  AST-DESCRIPTION        pic x(100).
002200     03  AST-LOCATION           pic x(30).
002300     03  AST-CATEGORY           pic x(30).
002400     03  AST-ACCESS-DETAILS     pic x(100).
002500     03  AST-CONTACT-NAME       pic x(40).
002600     03  AST-ADDR-LINE1         pic x(40).
002700     03  AST-ADDR-LINE2         pic x(40).
002800     03  AST-ADDR-CITY          pic x(30).
002900     03  AST-ADDR-POSTCODE      pic x(10).
003000     03  AST-TELEPHONE          pic x(15).
003100     03  AST-FAX                pic x(15).
003200     03  AST-EMAIL              pic x(50).
003300     03  AST-WEBSITE            pic x(60).
003400     03  AST-VALID-FROM         pic x(08).
003500     03  AST-VALID-UNTIL        pic x(08).
003600     03  AST-VALID-UNTIL-N redefines
003700         AST-VALID-UNTIL        pic 9(08).
003800     03  filler                 pic x(10).
