000100*
000200*    Sort Description For Unique-Id Match-Merge Work File
000300*    =======================================================
000400*    SR1-Source = "T" tidied snapshot row, "C" current master row.
000500*    SR1-Seq is the original read sequence, used to collapse
000600*    duplicate keys down to "last one wins" after the SORT.
000700*
000800* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000900*
001000 SD  SORT-WORK-1.
001100*
001200 01  SR1-Work-Record.
001300     03  SR1-Key                pic x(10).
001400     03  SR1-Source             pic x.
001500         88  SR1-88-Tidied             value "T".
001600         88  SR1-88-Current            value "C".
001700     03  SR1-Seq                pic 9(08)    comp.
001800     03  SR1-Payload            pic x(616).
