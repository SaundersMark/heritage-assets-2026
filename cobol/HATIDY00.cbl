000100
000200*****************************************************************
000300*                                                               *
000400*                  Heritage Register - Tidying Module           *
000500*          Phone extraction, address parsing, field compare     *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*========================================
001100*
001200     PROGRAM-ID.         HATIDY00.
001300*
001400     AUTHOR.             D W Tranter.
001500     INSTALLATION.       National Heritage Register Unit.
001600     DATE-WRITTEN.       17/09/84.
001700     DATE-COMPILED.
001800     SECURITY.           Unclassified - Internal use only.
001900*
002000*    Remarks.            Record cleansing subprogram for the
002100*                        card-index conversion run.  Called by the
002200*                        index processor once per survey record
002300*                        (function 1 - TIDY) and once per common-id
002400*                        pair during reconciliation (function 2 -
002500*                        COMPARE).  See WSHA-Call-Area in
002600*                        wshacal.cob for the calling convention.
002700*
002800*    Called Modules.     None.
002900*
003000*    Files Used.         None - works entirely against its
003100*                        LINKAGE area, no file I-O of its own.
003200*
003300*    Error Messages.     None - a record that cannot be tidied
003400*                        (blank unique id) is flagged back to the
003500*                        caller via WSHA-Dropped-Rec, not abended.
003600*
003700* Changes:
003800* 17/09/84 DWT - 1.0.00 Written for the card-index conversion - field
003900*                       cleanup split out of the index processor so it
004000*                       could be unit tested against sample cards on
004100*                       its own.
004200* 04/02/85 DWT - 1.0.01 Trailing-punctuation strip added to the phone
004300*                       extract - survey forms were coming back with a
004400*                       full stop after the number more often than not.
004500* 19/11/86 DWT - 1.0.02 Corrected address parsing for entries with a
004600*                       county name in the last comma-part - was being
004700*                       left in line 2 instead of dropped.
004800* 12/06/88 RJP - 1.0.03 Widened HT-Out-Work to match the survey form's
004900*                       new owner/contact fields.
005000* 23/07/91 RJP - 1.0.04 Fax number added to the tidied record and to
005100*                       COMPARE-TIDIED's field list.
005200* 30/06/94 SMB - Y2K REVIEW - no two-digit year fields found in this
005300*                       module; dates are handled by the caller only.
005400*                       Logged per Corporate IT circular 94/11.
005500* 04/11/98 SMB - 1.0.05 Century-window note added alongside the
005600*                       duplicate-phone candidate test, ahead of the
005700*                       turn of the century - no date arithmetic lives
005800*                       here, precaution only, per the Y2K sign-off.
005900* 04/02/26 RJT - 1.0.06 HA-0001.  Re-platformed for the national
006000*                       Heritage Register conversion; field layouts
006100*                       rewritten to the Register's record set, postcode
006200*                       and phone recognition carried forward unchanged
006300*                       from DWT's original design.
006400* 11/02/26 RJT - 1.0.07 HA-0008.  Added COMPARE-TIDIED entry
006500*                       (function 2) so the snapshot processor need not
006600*                       carry the 14-field compare order itself.
006700* 20/02/26 RJT - 1.0.08 HA-0013.  Postcode and phone scanners
006800*                       rewritten as plain paragraph loops - the
006900*                       first draft leaned on parameter passing
007000*                       PERFORM does not support.
007100* 03/03/26 RJT - 1.0.09 HA-0017.  HT300-FIND-POSTCODE was testing
007200*                       HT-SC-Text's case as keyed, so a lower or
007300*                       mixed case postcode was never found.  Scan
007400*                       copy is now folded to upper case before the
007500*                       letter/digit tests.
007600*
007700 ENVIRONMENT             DIVISION.
007800*========================================
007900*
008000 COPY "envdiv.cob".
008100*
008200 INPUT-OUTPUT            SECTION.
008300 FILE-CONTROL.
008400*
008500 DATA                    DIVISION.
008600*========================================
008700*
008800 FILE SECTION.
008900*
009000 WORKING-STORAGE SECTION.
009100*------------------------
009200*
009300 77  PROG-NAME               PIC X(17) VALUE "HATIDY00 (1.0.09)".
009400*
009500 01  HT-Raw-Work.
009600     03  HT-RW-Date          PIC X(08).
009700     03  HT-RW-Unique-Id     PIC X(10).
009800     03  HT-RW-Owner-Id      PIC X(20).
009900     03  HT-RW-Description   PIC X(100).
010000     03  HT-RW-Location      PIC X(30).
010100     03  HT-RW-Category      PIC X(30).
010200     03  HT-RW-Access-Det    PIC X(100).
010300     03  HT-RW-Contact-Name  PIC X(40).
010400     03  HT-RW-Contact-Addr  PIC X(120).
010500     03  HT-RW-Access-Phone  PIC X(20).
010600     03  HT-RW-Telephone-No  PIC X(20).
010700     03  HT-RW-Fax-No        PIC X(20).
010800     03  HT-RW-Email         PIC X(50).
010900     03  HT-RW-Website       PIC X(60).
011000     03  FILLER              PIC X(04).
011100*
011200 01  HT-Out-Work.
011300     03  HT-OW-Unique-Id     PIC X(10).
011400     03  HT-OW-Owner-Id      PIC X(20).
011500     03  HT-OW-Description   PIC X(100).
011600     03  HT-OW-Location      PIC X(30).
011700     03  HT-OW-Category      PIC X(30).
011800     03  HT-OW-Access-Det    PIC X(100).
011900     03  HT-OW-Contact-Name  PIC X(40).
012000     03  HT-OW-Addr-Line1    PIC X(40).
012100     03  HT-OW-Addr-Line2    PIC X(40).
012200     03  HT-OW-Addr-City     PIC X(30).
012300     03  HT-OW-Addr-Postcode PIC X(10).
012400     03  HT-OW-Telephone     PIC X(15).
012500     03  HT-OW-Fax           PIC X(15).
012600     03  HT-OW-Email         PIC X(50).
012700     03  HT-OW-Website       PIC X(60).
012800     03  FILLER              PIC X(10).
012900*
013000*    Old / new tidied records for COMPARE-TIDIED, same layout as
013100*    wshatdy.cob under the OT- / NT- prefixes.
013200*
013300 COPY "wshatdy.cob" REPLACING ==HA-Tidied-Record== BY ==HT-Old-Tidied==
013400                              ==HAT-==             BY ==HT-OT-==.
013500 COPY "wshatdy.cob" REPLACING ==HA-Tidied-Record== BY ==HT-New-Tidied==
013600                              ==HAT-==             BY ==HT-NT-==.
013700*
013800*    Address-phone extraction working fields.
013900*
014000 01  HT-Extract-Ws.
014100     03  HT-EX-Address       PIC X(120).
014200     03  HT-EX-Clean-Addr    PIC X(120).
014300     03  HT-EX-Phone-Out     PIC X(20).
014400     03  HT-EX-After-Text    PIC X(120).
014500     03  HT-EX-Cut           PIC 999        COMP.
014600*
014700*    Alternate view of the extracted phone field, used only when
014800*    stripping a trailing full stop left by the old survey forms
014900*    (see change log 04/02/85) - cheaper than an UNSTRING for a
015000*    single trailing character.
015100*
015200 01  HT-EX-Phone-Out-R redefines HT-EX-Phone-Out.
015300     03  HT-EX-Phone-Body   PIC X(19).
015400     03  HT-EX-Phone-Last   PIC X.
015500*
015600*    Address parsing working fields.
015700*
015800 01  HT-Parse-Ws.
015900     03  HT-PA-Remainder     PIC X(120).
016000     03  HT-PA-Postcode      PIC X(10).
016100     03  HT-PA-Part          PIC X(40)      OCCURS 8.
016200     03  HT-PA-Part-Cnt      PIC 9          COMP.
016300     03  HT-PA-Ix            PIC 9          COMP.
016400     03  HT-PA-Last-County   PIC X.
016500         88  HT-88-Last-Is-County   VALUE "Y".
016600*
016700*    County indicator table - substring match against the last
016800*    comma separated part, upper cased.  "SHIRE" alone already
016900*    covers every -shire county (Yorkshire, Lancashire, Wiltshire,
017000*    Gloucestershire, Berkshire, Hampshire and so on).
017100*
017200 01  HT-County-Table.
017300     03  FILLER              PIC X(16)      VALUE "SHIRE".
017400     03  FILLER              PIC X(16)      VALUE "CORNWALL".
017500     03  FILLER              PIC X(16)      VALUE "DEVON".
017600     03  FILLER              PIC X(16)      VALUE "DORSET".
017700     03  FILLER              PIC X(16)      VALUE "SUFFOLK".
017800     03  FILLER              PIC X(16)      VALUE "NORFOLK".
017900     03  FILLER              PIC X(16)      VALUE "SUSSEX".
018000     03  FILLER              PIC X(16)      VALUE "KENT".
018100     03  FILLER              PIC X(16)      VALUE "ESSEX".
018200     03  FILLER              PIC X(16)      VALUE "SURREY".
018300     03  FILLER              PIC X(16)      VALUE "SOMERSET".
018400 01  HT-County-Redef REDEFINES HT-County-Table.
018500     03  HT-County-Entry     PIC X(16)      OCCURS 11.
018600*
018700*    Generic string working storage - trim, substring scan.
018800*
018900 01  HT-Trim-Ws.
019000     03  HT-TR-Field         PIC X(200).
019100     03  HT-TR-Out           PIC X(200).
019200     03  HT-TR-First         PIC 999        COMP.
019300     03  HT-TR-Last          PIC 999        COMP.
019400     03  HT-TR-Len           PIC 999        COMP.
019500*
019600*    Generic postcode / phone scanner working storage - reused by
019700*    both the extract-phone and parse-address logic.
019800*
019900 01  HT-Scan-Ws.
020000     03  HT-SC-Text          PIC X(120).
020100     03  HT-SC-Len           PIC 999        COMP.
020200     03  HT-SC-I             PIC 999        COMP.
020300     03  HT-SC-P             PIC 999        COMP.
020400     03  HT-SC-Q             PIC 999        COMP.
020500     03  HT-SC-I2            PIC 999        COMP.
020600     03  HT-SC-Test-Start    PIC 999        COMP.
020700     03  HT-SC-Test-Len      PIC 99         COMP.
020800     03  HT-SC-Test-Ix       PIC 999        COMP.
020900     03  HT-SC-Needle        PIC X(16).
021000     03  HT-SC-Needle-Len    PIC 99         COMP.
021100     03  HT-SC-Direction     PIC X.
021200         88  HT-88-Want-First       VALUE "F".
021300         88  HT-88-Want-Last        VALUE "L".
021400     03  HT-SC-Stop-Sw       PIC X          VALUE "N".
021500         88  HT-88-SC-Stop          VALUE "Y".
021600     03  HT-SC-Found-Sw      PIC X          VALUE "N".
021700         88  HT-88-SC-Found         VALUE "Y".
021800     03  HT-SC-Match-Start   PIC 999        COMP.
021900     03  HT-SC-Match-Len     PIC 999        COMP.
022000     03  HT-SC-Area-Letters  PIC 9          COMP.
022100     03  HT-SC-Tail-OK       PIC X.
022200         88  HT-88-Tail-OK          VALUE "Y".
022300     03  HT-SC-Tail-Len      PIC 999        COMP.
022400     03  HT-SC-G1-Len        PIC 9          COMP.
022500     03  HT-SC-G2-Len        PIC 9          COMP.
022600     03  HT-SC-G3-Len        PIC 9          COMP.
022700     03  HT-SC-Sep-Len       PIC 9          COMP.
022800*
022900*    Phone candidate working storage for dedupe-phone.
023000*
023100 01  HT-Dedupe-Ws.
023200     03  HT-DD-Candidate     PIC X(20)      OCCURS 3.
023300     03  HT-DD-Normal        PIC X(15)      OCCURS 3.
023400     03  HT-DD-Ix            PIC 9          COMP.
023500     03  HT-DD-Digit-Cnt     PIC 99         COMP.
023600     03  HT-DD-Best-Ix       PIC 9          COMP.
023700*
023800 01  HT-Normal-Ws.
023900     03  HT-NM-In            PIC X(20).
024000     03  HT-NM-Work          PIC X(20).
024100     03  HT-NM-Out           PIC X(15).
024200     03  HT-NM-Out-Len       PIC 99         COMP.
024300     03  HT-NM-I             PIC 99         COMP.
024400     03  HT-NM-Ch            PIC X.
024500*
024600*    COMPARE-TIDIED working storage.
024700*
024800 01  HT-Compare-Ws.
024900     03  HT-CM-Field-No      PIC 99         COMP.
025000*
025100 01  HT-Compare-Names.
025200     03  FILLER              PIC X(16)      VALUE "owner_id".
025300     03  FILLER              PIC X(16)      VALUE "description".
025400     03  FILLER              PIC X(16)      VALUE "location".
025500     03  FILLER              PIC X(16)      VALUE "category".
025600     03  FILLER              PIC X(16)      VALUE "access_details".
025700     03  FILLER              PIC X(16)      VALUE "contact_name".
025800     03  FILLER              PIC X(16)      VALUE "address_line1".
025900     03  FILLER              PIC X(16)      VALUE "address_line2".
026000     03  FILLER              PIC X(16)      VALUE "address_city".
026100     03  FILLER              PIC X(16)      VALUE "address_postcode".
026200     03  FILLER              PIC X(16)      VALUE "telephone".
026300     03  FILLER              PIC X(16)      VALUE "fax".
026400     03  FILLER              PIC X(16)      VALUE "email".
026500     03  FILLER              PIC X(16)      VALUE "website".
026600 01  HT-Compare-Names-R REDEFINES HT-Compare-Names.
026700     03  HT-CN-Entry         PIC X(16)      OCCURS 14.
026800*
026900 LINKAGE SECTION.
027000*================
027100*
027200 COPY "wshacal.cob".
027300*
027400 PROCEDURE DIVISION USING WSHA-CALL-AREA.
027500*
027600 HT000-MAIN SECTION.
027700*-------------------
027800*
027900     IF       WSHA-88-Tidy-Rec
028000              PERFORM HT100-TIDY-RECORD THRU HT100-EXIT
028100     ELSE
028200              PERFORM HT200-COMPARE-TIDIED THRU HT200-EXIT
028300     END-IF.
028400     GOBACK.
028500*
028600 HT000-EXIT.
028700     EXIT.
028800*
028900*****************************************************************
029000*   FUNCTION 1 - TIDY ONE RAW RECORD INTO TIDIED BUSINESS FIELDS *
029100*****************************************************************
029200*
029300 HT100-TIDY-RECORD.
029400*
029500     MOVE     WSHA-Raw-In TO HT-Raw-Work.
029600     MOVE     SPACES TO HT-Out-Work.
029700     MOVE     "N" TO WSHA-Dropped-Rec.
029800*
029900*    A blank unique id means this raw row is dropped completely -
030000*    business rule "unique_id is mandatory".
030100*
030200     MOVE     HT-RW-Unique-Id TO HT-TR-Field.
030300     PERFORM  HT330-TRIM THRU HT330-EXIT.
030400     MOVE     HT-TR-Out (1:10) TO HT-OW-Unique-Id.
030500     IF       HT-OW-Unique-Id = SPACES
030600              MOVE "Y" TO WSHA-Dropped-Rec
030700              MOVE HT-Out-Work TO WSHA-Tidied-Out
030800              GO TO HT100-EXIT
030900     END-IF.
031000*
031100*    1. Pull a trailing phone out of the free text contact
031200*       address, leaving a clean address for parsing.
031300*
031400     MOVE     HT-RW-Contact-Addr TO HT-EX-Address.
031500     PERFORM  HT110-EXTRACT-PHONE-FROM-ADDR THRU HT110-EXIT.
031600*
031700*    2. Parse the cleaned address into line1/line2/city/postcode.
031800*
031900     MOVE     HT-EX-Clean-Addr TO HT-PA-Remainder.
032000     PERFORM  HT120-PARSE-ADDRESS THRU HT120-EXIT.
032100*
032200*    3. Dedupe/select the telephone number from the three
032300*       candidate sources, in priority order.
032400*
032500     MOVE     HT-RW-Telephone-No TO HT-DD-Candidate (1).
032600     MOVE     HT-RW-Access-Phone TO HT-DD-Candidate (2).
032700     MOVE     HT-EX-Phone-Out    TO HT-DD-Candidate (3).
032800     PERFORM  HT140-DEDUPE-PHONE THRU HT140-EXIT.
032900*
033000*    4. Normalize the declared fax field.
033100*
033200     MOVE     HT-RW-Fax-No TO HT-NM-In.
033300     PERFORM  HT130-NORMALIZE-PHONE THRU HT130-EXIT.
033400     MOVE     HT-TR-Out (1:15) TO HT-OW-Fax.
033500*
033600*    5. Trim the remaining plain string fields.
033700*
033800     PERFORM  HT150-TRIM-FIELD THRU HT150-EXIT.
033900*
034000 HT100-EXIT.
034100     MOVE     HT-Out-Work TO WSHA-Tidied-Out.
034200     EXIT.
034300*
034400*****************************************************************
034500*   EXTRACT-PHONE-FROM-ADDRESS                                  *
034600*****************************************************************
034700*
034800 HT110-EXTRACT-PHONE-FROM-ADDR.
034900*
035000     MOVE     HT-EX-Address TO HT-EX-Clean-Addr.
035100     MOVE     SPACES TO HT-EX-Phone-Out.
035200     MOVE     HT-EX-Address TO HT-TR-Field.
035300     PERFORM  HT330-TRIM THRU HT330-EXIT.
035400     IF       HT-TR-Out = SPACES
035500              GO TO HT110-EXIT
035600     END-IF.
035700*
035800*    Look for the LAST postcode occurrence in the raw address.
035900*
036000     MOVE     HT-EX-Address TO HT-SC-Text.
036100     MOVE     120 TO HT-SC-Len.
036200     MOVE     "L" TO HT-SC-Direction.
036300     PERFORM  HT300-FIND-POSTCODE THRU HT300-EXIT.
036400*
036500     IF       HT-88-SC-Found
036600              PERFORM HT111-PHONE-AFTER-POSTCODE THRU HT111-EXIT
036700     ELSE
036800              PERFORM HT112-PHONE-AT-END-OF-ADDR THRU HT112-EXIT
036900     END-IF.
037000*
037100*    Drop a trailing full stop left over from the old survey forms
037200*    (change log 04/02/85) - use the redefined view so we touch only
037300*    the last character, not the whole field.
037400*
037500     IF       HT-EX-Phone-Last = "."
037600              MOVE SPACE TO HT-EX-Phone-Last
037700     END-IF.
037800*
037900 HT110-EXIT.
038000     EXIT.
038100*
038200 HT111-PHONE-AFTER-POSTCODE.
038300*
038400*    Clean address is everything up to and including the
038500*    postcode, trailing commas/spaces stripped.  Then scan the
038600*    text AFTER the postcode for the FIRST phone number.
038700*
038800     COMPUTE  HT-EX-Cut = HT-SC-Match-Start + HT-SC-Match-Len - 1.
038900     MOVE     SPACES TO HT-TR-Field.
039000     MOVE     HT-EX-Address (1:HT-EX-Cut) TO HT-TR-Field.
039100     PERFORM  HT113-STRIP-TRAILING-PUNCT THRU HT113-EXIT.
039200     MOVE     HT-TR-Out TO HT-EX-Clean-Addr.
039300*
039400     MOVE     SPACES TO HT-EX-After-Text.
039500     IF       HT-EX-Cut < 120
039600              MOVE HT-EX-Address (HT-EX-Cut + 1:120 - HT-EX-Cut)
039700                       TO HT-EX-After-Text
039800     END-IF.
039900*
040000     MOVE     HT-EX-After-Text TO HT-SC-Text.
040100     MOVE     120 TO HT-SC-Len.
040200     MOVE     "F" TO HT-SC-Direction.
040300     PERFORM  HT310-FIND-PHONE THRU HT310-EXIT.
040400     IF       HT-88-SC-Found
040500              MOVE HT-EX-After-Text
040600                       (HT-SC-Match-Start:HT-SC-Match-Len)
040700                       TO HT-NM-In
040800              PERFORM HT130-NORMALIZE-PHONE THRU HT130-EXIT
040900              MOVE HT-TR-Out (1:20) TO HT-EX-Phone-Out
041000     END-IF.
041100*
041200 HT111-EXIT.
041300     EXIT.
041400*
041500 HT112-PHONE-AT-END-OF-ADDR.
041600*
041700*    No postcode at all - only strip a phone if the address ENDS
041800*    with it, otherwise leave the address untouched.
041900*
042000     MOVE     HT-EX-Address TO HT-SC-Text.
042100     MOVE     120 TO HT-SC-Len.
042200     MOVE     "L" TO HT-SC-Direction.
042300     PERFORM  HT310-FIND-PHONE THRU HT310-EXIT.
042400     IF       NOT HT-88-SC-Found
042500              GO TO HT112-EXIT
042600     END-IF.
042700*
042800*    Must END with the match - nothing but spaces after it.
042900*
043000     COMPUTE  HT-EX-Cut = HT-SC-Match-Start + HT-SC-Match-Len.
043100     IF       HT-EX-Cut > 120
043200              MOVE 120 TO HT-EX-Cut
043300     END-IF.
043400     IF       HT-EX-Cut < 120
043500        AND   HT-EX-Address (HT-EX-Cut + 1:120 - HT-EX-Cut)
043600                 NOT = SPACES
043700              GO TO HT112-EXIT
043800     END-IF.
043900*
044000     MOVE     HT-EX-Address (HT-SC-Match-Start:HT-SC-Match-Len)
044100                 TO HT-NM-In.
044200     PERFORM  HT130-NORMALIZE-PHONE THRU HT130-EXIT.
044300     MOVE     HT-TR-Out (1:20) TO HT-EX-Phone-Out.
044400*
044500     COMPUTE  HT-EX-Cut = HT-SC-Match-Start - 1.
044600     MOVE     SPACES TO HT-TR-Field.
044700     IF       HT-EX-Cut > 0
044800              MOVE HT-EX-Address (1:HT-EX-Cut) TO HT-TR-Field
044900     END-IF.
045000     PERFORM  HT113-STRIP-TRAILING-PUNCT THRU HT113-EXIT.
045100     MOVE     HT-TR-Out TO HT-EX-Clean-Addr.
045200*
045300 HT112-EXIT.
045400     EXIT.
045500*
045600 HT113-STRIP-TRAILING-PUNCT.
045700*
045800*    Strips trailing spaces, then a single trailing comma, then
045900*    trailing spaces again from HT-TR-Field, result in HT-TR-Out.
046000*
046100     PERFORM  HT330-TRIM THRU HT330-EXIT.
046200     MOVE     HT-TR-Out TO HT-TR-Field.
046300     PERFORM  HT331-LAST-NONBLANK THRU HT331-EXIT.
046400     IF       HT-TR-Last > 0
046500        AND   HT-TR-Field (HT-TR-Last:1) = ","
046600              MOVE SPACES TO HT-TR-Field
046700              IF HT-TR-Last > 1
046800                 MOVE HT-TR-Out (1:HT-TR-Last - 1) TO HT-TR-Field
046900              END-IF
047000              PERFORM HT330-TRIM THRU HT330-EXIT
047100     END-IF.
047200*
047300 HT113-EXIT.
047400     EXIT.
047500*
047600*****************************************************************
047700*   PARSE-ADDRESS                                               *
047800*****************************************************************
047900*
048000 HT120-PARSE-ADDRESS.
048100*
048200     MOVE     SPACES TO HT-OW-Addr-Line1 HT-OW-Addr-Line2
048300                         HT-OW-Addr-City HT-OW-Addr-Postcode.
048400     MOVE     SPACES TO HT-PA-Part (1) HT-PA-Part (2)
048500                         HT-PA-Part (3) HT-PA-Part (4)
048600                         HT-PA-Part (5) HT-PA-Part (6)
048700                         HT-PA-Part (7) HT-PA-Part (8).
048800     MOVE     0 TO HT-PA-Part-Cnt.
048900*
049000*    Find the FIRST postcode; if present, cut the address there.
049100*
049200     MOVE     HT-PA-Remainder TO HT-SC-Text.
049300     MOVE     120 TO HT-SC-Len.
049400     MOVE     "F" TO HT-SC-Direction.
049500     PERFORM  HT300-FIND-POSTCODE THRU HT300-EXIT.
049600*
049700     IF       HT-88-SC-Found
049800              MOVE HT-PA-Remainder
049900                   (HT-SC-Match-Start:HT-SC-Match-Len)
050000                   TO HT-PA-Postcode
050100              INSPECT HT-PA-Postcode CONVERTING
050200                      "abcdefghijklmnopqrstuvwxyz"
050300                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
050400              MOVE HT-PA-Postcode TO HT-OW-Addr-Postcode
050500              MOVE SPACES TO HT-TR-Field
050600              IF HT-SC-Match-Start > 1
050700                 MOVE HT-PA-Remainder (1:HT-SC-Match-Start - 1)
050800                      TO HT-TR-Field
050900              END-IF
051000              PERFORM HT113-STRIP-TRAILING-PUNCT THRU HT113-EXIT
051100              MOVE HT-TR-Out TO HT-PA-Remainder
051200     END-IF.
051300*
051400*    Split what is left on commas, trim each part, drop blanks.
051500*
051600     MOVE     HT-PA-Remainder TO HT-TR-Field.
051700     PERFORM  HT330-TRIM THRU HT330-EXIT.
051800     IF       HT-TR-Out NOT = SPACES
051900              UNSTRING HT-TR-Out DELIMITED BY ","
052000                  INTO HT-PA-Part (1) HT-PA-Part (2)
052100                       HT-PA-Part (3) HT-PA-Part (4)
052200                       HT-PA-Part (5) HT-PA-Part (6)
052300                       HT-PA-Part (7) HT-PA-Part (8)
052400              END-UNSTRING
052500              PERFORM HT121-TRIM-AND-COUNT-PARTS THRU HT121-EXIT
052600     END-IF.
052700*
052800     EVALUATE HT-PA-Part-Cnt
052900         WHEN 0
053000              CONTINUE
053100         WHEN 1
053200              MOVE HT-PA-Part (1) TO HT-OW-Addr-Line1
053300         WHEN 2
053400              MOVE HT-PA-Part (1) TO HT-OW-Addr-Line1
053500              MOVE HT-PA-Part (2) TO HT-OW-Addr-City
053600         WHEN 3
053700              MOVE HT-PA-Part (1) TO HT-OW-Addr-Line1
053800              MOVE HT-PA-Part (2) TO HT-OW-Addr-Line2
053900              MOVE HT-PA-Part (3) TO HT-OW-Addr-City
054000         WHEN OTHER
054100              PERFORM HT122-FOUR-OR-MORE-PARTS THRU HT122-EXIT
054200     END-EVALUATE.
054300*
054400 HT120-EXIT.
054500     EXIT.
054600*
054700 HT121-TRIM-AND-COUNT-PARTS.
054800*
054900     MOVE     0 TO HT-PA-Part-Cnt.
055000     PERFORM  HT1211-TRIM-ONE-PART THRU HT1211-EXIT
055100              VARYING HT-PA-Ix FROM 1 BY 1
055200              UNTIL HT-PA-Ix > 8.
055300*
055400*    Squeeze out the blanks dropped above - shuffle non blank
055500*    parts down to the front, preserving order.
055600*
055700     MOVE     0 TO HT-PA-Part-Cnt.
055800     PERFORM  HT1213-SQUEEZE-ONE THRU HT1213-EXIT
055900              VARYING HT-PA-Ix FROM 1 BY 1
056000              UNTIL HT-PA-Ix > 8.
056100*
056200 HT121-EXIT.
056300     EXIT.
056400*
056500 HT1211-TRIM-ONE-PART.
056600*
056700     MOVE     HT-PA-Part (HT-PA-Ix) TO HT-TR-Field.
056800     PERFORM  HT330-TRIM THRU HT330-EXIT.
056900     MOVE     SPACES TO HT-PA-Part (HT-PA-Ix).
057000     MOVE     HT-TR-Out (1:40) TO HT-PA-Part (HT-PA-Ix).
057100*
057200 HT1211-EXIT.
057300     EXIT.
057400*
057500 HT1213-SQUEEZE-ONE.
057600*
057700     IF       HT-PA-Part (HT-PA-Ix) NOT = SPACES
057800              ADD 1 TO HT-PA-Part-Cnt
057900              IF HT-PA-Part-Cnt NOT = HT-PA-Ix
058000                 MOVE HT-PA-Part (HT-PA-Ix)
058100                      TO HT-PA-Part (HT-PA-Part-Cnt)
058200                 MOVE SPACES TO HT-PA-Part (HT-PA-Ix)
058300              END-IF
058400     END-IF.
058500*
058600 HT1213-EXIT.
058700     EXIT.
058800*
058900 HT122-FOUR-OR-MORE-PARTS.
059000*
059100*    4+ parts - test the LAST part for a county indicator; if
059200*    found, that part is dropped and the one before it is city.
059300*
059400     MOVE     HT-PA-Part (HT-PA-Part-Cnt) TO HT-TR-Field.
059500     INSPECT  HT-TR-Field CONVERTING
059600              "abcdefghijklmnopqrstuvwxyz"
059700              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
059800     MOVE     HT-TR-Field TO HT-SC-Text.
059900     MOVE     40 TO HT-SC-Len.
060000     MOVE     "N" TO HT-PA-Last-County.
060100     PERFORM  HT1221-TEST-COUNTY THRU HT1221-EXIT
060200              VARYING HT-PA-Ix FROM 1 BY 1
060300              UNTIL HT-PA-Ix > 11
060400                 OR HT-88-Last-Is-County.
060500*
060600     MOVE     HT-PA-Part (1) TO HT-OW-Addr-Line1.
060700     MOVE     SPACES TO HT-OW-Addr-Line2.
060800     IF       HT-88-Last-Is-County
060900              MOVE HT-PA-Part (HT-PA-Part-Cnt - 1)
061000                   TO HT-OW-Addr-City
061100              PERFORM HT1222-JOIN-LINE2 THRU HT1222-EXIT
061200                       VARYING HT-PA-Ix FROM 2 BY 1
061300                       UNTIL HT-PA-Ix > HT-PA-Part-Cnt - 2
061400     ELSE
061500              MOVE HT-PA-Part (HT-PA-Part-Cnt) TO HT-OW-Addr-City
061600              PERFORM HT1222-JOIN-LINE2 THRU HT1222-EXIT
061700                       VARYING HT-PA-Ix FROM 2 BY 1
061800                       UNTIL HT-PA-Ix > HT-PA-Part-Cnt - 1
061900     END-IF.
062000*
062100 HT122-EXIT.
062200     EXIT.
062300*
062400 HT1221-TEST-COUNTY.
062500*
062600     MOVE     HT-County-Entry (HT-PA-Ix) TO HT-TR-Field.
062700     PERFORM  HT330-TRIM THRU HT330-EXIT.
062800     MOVE     HT-TR-Out TO HT-SC-Needle.
062900     MOVE     HT-TR-Len TO HT-SC-Needle-Len.
063000     PERFORM  HT320-CONTAINS THRU HT320-EXIT.
063100     IF       HT-88-SC-Found
063200              MOVE "Y" TO HT-PA-Last-County
063300     END-IF.
063400*
063500 HT1221-EXIT.
063600     EXIT.
063700*
063800 HT1222-JOIN-LINE2.
063900*
064000     IF       HT-OW-Addr-Line2 = SPACES
064100              MOVE HT-PA-Part (HT-PA-Ix) TO HT-OW-Addr-Line2
064200     ELSE
064300              MOVE HT-OW-Addr-Line2 TO HT-TR-Field
064400              PERFORM HT331-LAST-NONBLANK THRU HT331-EXIT
064500              STRING  HT-TR-Field (1:HT-TR-Last) DELIMITED BY SIZE
064600                      ", " DELIMITED BY SIZE
064700                      HT-PA-Part (HT-PA-Ix) DELIMITED BY SPACE
064800                      INTO HT-OW-Addr-Line2
064900              END-STRING
065000     END-IF.
065100*
065200 HT1222-EXIT.
065300     EXIT.
065400*
065500*****************************************************************
065600*   NORMALIZE-PHONE                                             *
065700*****************************************************************
065800*
065900 HT130-NORMALIZE-PHONE.
066000*
066100     MOVE     SPACES TO HT-NM-Out.
066200     MOVE     0 TO HT-NM-Out-Len.
066300     MOVE     HT-NM-In TO HT-TR-Field.
066400     PERFORM  HT330-TRIM THRU HT330-EXIT.
066500     MOVE     HT-TR-Out (1:20) TO HT-NM-Work.
066600     IF       HT-NM-Work = SPACES
066700              MOVE SPACES TO HT-TR-Out
066800              GO TO HT130-EXIT
066900     END-IF.
067000*
067100*    Strip a leading +44 / 0044, and any spaces right after it,
067200*    down to a single position HT-NM-I - the rest of the digits
067300*    get a leading zero put back in front of them below.
067400*
067500     MOVE     1 TO HT-NM-I.
067600     IF       HT-NM-Work (1:3) = "+44"
067700              MOVE 4 TO HT-NM-I
067800              PERFORM HT131-SKIP-ONE-SPACE THRU HT131-EXIT
067900                       UNTIL HT-NM-I > 20
068000                          OR HT-NM-Work (HT-NM-I:1) NOT = SPACE
068100              MOVE SPACES TO HT-TR-Field
068200              STRING "0" DELIMITED BY SIZE
068300                     HT-NM-Work (HT-NM-I:20 - HT-NM-I + 1)
068400                         DELIMITED BY SIZE
068500                     INTO HT-TR-Field
068600              END-STRING
068700     ELSE
068800        IF    HT-NM-Work (1:4) = "0044"
068900              MOVE 5 TO HT-NM-I
069000              PERFORM HT131-SKIP-ONE-SPACE THRU HT131-EXIT
069100                       UNTIL HT-NM-I > 20
069200                          OR HT-NM-Work (HT-NM-I:1) NOT = SPACE
069300              MOVE SPACES TO HT-TR-Field
069400              STRING "0" DELIMITED BY SIZE
069500                     HT-NM-Work (HT-NM-I:20 - HT-NM-I + 1)
069600                         DELIMITED BY SIZE
069700                     INTO HT-TR-Field
069800              END-STRING
069900        ELSE
070000              MOVE HT-NM-Work TO HT-TR-Field
070100        END-IF
070200     END-IF.
070300*
070400*    Now strip every character that is not a digit - this also
070500*    removes the spaces and hyphens step 1 of the rule calls for.
070600*
070700     PERFORM  HT132-COPY-DIGIT THRU HT132-EXIT
070800              VARYING HT-NM-I FROM 1 BY 1 UNTIL HT-NM-I > 20.
070900     MOVE     HT-NM-Out TO HT-TR-Out.
071000*
071100 HT130-EXIT.
071200     EXIT.
071300*
071400 HT131-SKIP-ONE-SPACE.
071500     ADD      1 TO HT-NM-I.
071600 HT131-EXIT.
071700     EXIT.
071800*
071900 HT132-COPY-DIGIT.
072000*
072100     MOVE     HT-TR-Field (HT-NM-I:1) TO HT-NM-Ch.
072200     IF       HT-NM-Ch IS NUMERIC
072300              ADD 1 TO HT-NM-Out-Len
072400              MOVE HT-NM-Ch TO HT-NM-Out (HT-NM-Out-Len:1)
072500     END-IF.
072600*
072700 HT132-EXIT.
072800     EXIT.
072900*
073000*****************************************************************
073100*   DEDUPE-PHONE                                                *
073200*****************************************************************
073300*
073400 HT140-DEDUPE-PHONE.
073500*
073600*    Candidate order is already priority order on entry -
073700*    telephone field (1), access phone (2), address phone (3).
073800*
073900     MOVE     SPACES TO HT-OW-Telephone.
074000     MOVE     0 TO HT-DD-Best-Ix.
074100     PERFORM  HT141-NORMALIZE-CANDIDATE THRU HT141-EXIT
074200              VARYING HT-DD-Ix FROM 1 BY 1 UNTIL HT-DD-Ix > 3.
074300*
074400     PERFORM  HT142-TEST-LONG-ENOUGH THRU HT142-EXIT
074500              VARYING HT-DD-Ix FROM 1 BY 1
074600              UNTIL HT-DD-Ix > 3 OR HT-DD-Best-Ix > 0.
074700*
074800     IF       HT-DD-Best-Ix = 0
074900              PERFORM HT143-FIRST-NONBLANK THRU HT143-EXIT
075000                       VARYING HT-DD-Ix FROM 1 BY 1
075100                       UNTIL HT-DD-Ix > 3 OR HT-DD-Best-Ix > 0
075200     END-IF.
075300*
075400     IF       HT-DD-Best-Ix > 0
075500              MOVE HT-DD-Normal (HT-DD-Best-Ix) TO HT-OW-Telephone
075600     END-IF.
075700*
075800 HT140-EXIT.
075900     EXIT.
076000*
076100 HT141-NORMALIZE-CANDIDATE.
076200*
076300     MOVE     HT-DD-Candidate (HT-DD-Ix) TO HT-NM-In.
076400     PERFORM  HT130-NORMALIZE-PHONE THRU HT130-EXIT.
076500     MOVE     HT-TR-Out (1:15) TO HT-DD-Normal (HT-DD-Ix).
076600*
076700 HT141-EXIT.
076800     EXIT.
076900*
077000 HT142-TEST-LONG-ENOUGH.
077100*
077200     MOVE     0 TO HT-DD-Digit-Cnt.
077300     INSPECT  HT-DD-Normal (HT-DD-Ix) TALLYING HT-DD-Digit-Cnt
077400              FOR CHARACTERS BEFORE INITIAL SPACE.
077500     IF       HT-DD-Digit-Cnt >= 10
077600              MOVE HT-DD-Ix TO HT-DD-Best-Ix
077700     END-IF.
077800*
077900 HT142-EXIT.
078000     EXIT.
078100*
078200 HT143-FIRST-NONBLANK.
078300*
078400     IF       HT-DD-Normal (HT-DD-Ix) NOT = SPACES
078500              MOVE HT-DD-Ix TO HT-DD-Best-Ix
078600     END-IF.
078700*
078800 HT143-EXIT.
078900     EXIT.
079000*
079100*****************************************************************
079200*   CLEAN-STRING / TRIM-FIELD                                   *
079300*****************************************************************
079400*
079500 HT150-TRIM-FIELD.
079600*
079700*    Trims every plain string field copied straight across from
079800*    raw to tidied - the remainder were already handled above.
079900*
080000     MOVE     HT-RW-Description TO HT-TR-Field.
080100     PERFORM  HT330-TRIM THRU HT330-EXIT.
080200     MOVE     HT-TR-Out (1:100) TO HT-OW-Description.
080300     MOVE     HT-RW-Owner-Id TO HT-TR-Field.
080400     PERFORM  HT330-TRIM THRU HT330-EXIT.
080500     MOVE     HT-TR-Out (1:20) TO HT-OW-Owner-Id.
080600     MOVE     HT-RW-Location TO HT-TR-Field.
080700     PERFORM  HT330-TRIM THRU HT330-EXIT.
080800     MOVE     HT-TR-Out (1:30) TO HT-OW-Location.
080900     MOVE     HT-RW-Category TO HT-TR-Field.
081000     PERFORM  HT330-TRIM THRU HT330-EXIT.
081100     MOVE     HT-TR-Out (1:30) TO HT-OW-Category.
081200     MOVE     HT-RW-Access-Det TO HT-TR-Field.
081300     PERFORM  HT330-TRIM THRU HT330-EXIT.
081400     MOVE     HT-TR-Out (1:100) TO HT-OW-Access-Det.
081500     MOVE     HT-RW-Contact-Name TO HT-TR-Field.
081600     PERFORM  HT330-TRIM THRU HT330-EXIT.
081700     MOVE     HT-TR-Out (1:40) TO HT-OW-Contact-Name.
081800     MOVE     HT-RW-Email TO HT-TR-Field.
081900     PERFORM  HT330-TRIM THRU HT330-EXIT.
082000     MOVE     HT-TR-Out (1:50) TO HT-OW-Email.
082100     MOVE     HT-RW-Website TO HT-TR-Field.
082200     PERFORM  HT330-TRIM THRU HT330-EXIT.
082300     MOVE     HT-TR-Out (1:60) TO HT-OW-Website.
082400*
082500 HT150-EXIT.
082600     EXIT.
082700*
082800*****************************************************************
082900*   FUNCTION 2 - COMPARE-TIDIED                                 *
083000*****************************************************************
083100*
083200 HT200-COMPARE-TIDIED.
083300*
083400     MOVE     WSHA-Old-Tidied-In TO HT-Old-Tidied.
083500     MOVE     WSHA-New-Tidied-In TO HT-New-Tidied.
083600     MOVE     SPACES TO WSHA-Changed-Fields.
083700     MOVE     0 TO WSHA-Changed-Cnt.
083800*
083900     PERFORM  HT210-COMPARE-ONE-FIELD THRU HT210-EXIT
084000              VARYING HT-CM-Field-No FROM 1 BY 1
084100              UNTIL HT-CM-Field-No > 14.
084200*
084300 HT200-EXIT.
084400     EXIT.
084500*
084600 HT210-COMPARE-ONE-FIELD.
084700*
084800     EVALUATE HT-CM-Field-No
084900         WHEN 1  IF HT-OT-Owner-Id  NOT = HT-NT-Owner-Id
085000                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
085100                 END-IF
085200         WHEN 2  IF HT-OT-Description NOT = HT-NT-Description
085300                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
085400                 END-IF
085500         WHEN 3  IF HT-OT-Location NOT = HT-NT-Location
085600                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
085700                 END-IF
085800         WHEN 4  IF HT-OT-Category NOT = HT-NT-Category
085900                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
086000                 END-IF
086100         WHEN 5  IF HT-OT-Access-Details NOT = HT-NT-Access-Details
086200                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
086300                 END-IF
086400         WHEN 6  IF HT-OT-Contact-Name NOT = HT-NT-Contact-Name
086500                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
086600                 END-IF
086700         WHEN 7  IF HT-OT-Addr-Line1 NOT = HT-NT-Addr-Line1
086800                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
086900                 END-IF
087000         WHEN 8  IF HT-OT-Addr-Line2 NOT = HT-NT-Addr-Line2
087100                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
087200                 END-IF
087300         WHEN 9  IF HT-OT-Addr-City NOT = HT-NT-Addr-City
087400                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
087500                 END-IF
087600         WHEN 10 IF HT-OT-Addr-Postcode NOT = HT-NT-Addr-Postcode
087700                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
087800                 END-IF
087900         WHEN 11 IF HT-OT-Telephone NOT = HT-NT-Telephone
088000                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
088100                 END-IF
088200         WHEN 12 IF HT-OT-Fax NOT = HT-NT-Fax
088300                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
088400                 END-IF
088500         WHEN 13 IF HT-OT-Email NOT = HT-NT-Email
088600                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
088700                 END-IF
088800         WHEN 14 IF HT-OT-Website NOT = HT-NT-Website
088900                    PERFORM HT220-APPEND-NAME THRU HT220-EXIT
089000                 END-IF
089100     END-EVALUATE.
089200*
089300 HT210-EXIT.
089400     EXIT.
089500*
089600 HT220-APPEND-NAME.
089700*
089800     MOVE     HT-CN-Entry (HT-CM-Field-No) TO HT-TR-Field.
089900     PERFORM  HT330-TRIM THRU HT330-EXIT.
090000     IF       WSHA-Changed-Cnt = 0
090100              MOVE HT-TR-Out (1:HT-TR-Last) TO WSHA-Changed-Fields
090200     ELSE
090300              MOVE WSHA-Changed-Fields TO HT-TR-Field
090400              PERFORM HT331-LAST-NONBLANK THRU HT331-EXIT
090500              STRING  HT-TR-Field (1:HT-TR-Last) DELIMITED BY SIZE
090600                      ", " DELIMITED BY SIZE
090700                      HT-CN-Entry (HT-CM-Field-No)
090800                          DELIMITED BY SPACE
090900                      INTO WSHA-Changed-Fields
091000              END-STRING
091100     END-IF.
091200     ADD      1 TO WSHA-Changed-Cnt.
091300*
091400 HT220-EXIT.
091500     EXIT.
091600*
091700*****************************************************************
091800*   GENERIC POSTCODE SCANNER                                    *
091900*   1-2 letters, 1 digit, optional letter/digit, optional spaces,*
092000*   1 digit, 2 letters.                                          *
092100*****************************************************************
092200*
092300 HT300-FIND-POSTCODE.
092400*
092500*    Survey teams key addresses both upper and lower case, so fold
092600*    the scan copy to upper case before the letter/digit tests -
092700*    this is separate from the INSPECT CONVERTING the caller runs
092800*    on the matched postcode substring once it is cut out for
092900*    storage.
093000*
093100     INSPECT  HT-SC-Text CONVERTING
093200              "abcdefghijklmnopqrstuvwxyz"
093300              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
093400     MOVE     "N" TO HT-SC-Found-Sw HT-SC-Stop-Sw.
093500     MOVE     0 TO HT-SC-Match-Start HT-SC-Match-Len.
093600     IF       HT-SC-Len < 5
093700              GO TO HT300-EXIT
093800     END-IF.
093900     PERFORM  HT301-PC-TRY-AT THRU HT301-EXIT
094000              VARYING HT-SC-I FROM 1 BY 1
094100              UNTIL HT-SC-I > HT-SC-Len - 4
094200                 OR HT-88-SC-Stop.
094300*
094400 HT300-EXIT.
094500     EXIT.
094600*
094700 HT301-PC-TRY-AT.
094800*
094900     PERFORM  HT306-TEST-POSTCODE-AT THRU HT306-EXIT.
095000     IF       HT-88-Tail-OK
095100              MOVE HT-SC-I TO HT-SC-Match-Start
095200              MOVE "Y" TO HT-SC-Found-Sw
095300              IF HT-88-Want-First
095400                 MOVE "Y" TO HT-SC-Stop-Sw
095500              END-IF
095600     END-IF.
095700*
095800 HT301-EXIT.
095900     EXIT.
096000*
096100 HT306-TEST-POSTCODE-AT.
096200*
096300     MOVE     "N" TO HT-SC-Tail-OK.
096400     MOVE     HT-SC-I TO HT-SC-P.
096500     IF       NOT (HT-SC-Text (HT-SC-P:1) ALPHABETIC-UPPER)
096600              GO TO HT306-EXIT
096700     END-IF.
096800     ADD      1 TO HT-SC-P.
096900     MOVE     1 TO HT-SC-Area-Letters.
097000     IF       HT-SC-Text (HT-SC-P:1) ALPHABETIC-UPPER
097100              ADD 1 TO HT-SC-P
097200              MOVE 2 TO HT-SC-Area-Letters
097300     END-IF.
097400     IF       NOT (HT-SC-Text (HT-SC-P:1) NUMERIC)
097500              GO TO HT306-EXIT
097600     END-IF.
097700     ADD      1 TO HT-SC-P.
097800*
097900*    Try WITH the optional extra district character first.
098000*
098100     IF       HT-SC-P <= HT-SC-Len
098200        AND   (HT-SC-Text (HT-SC-P:1) ALPHABETIC-UPPER
098300           OR  HT-SC-Text (HT-SC-P:1) NUMERIC)
098400              ADD 1 TO HT-SC-P
098500              PERFORM HT307-TEST-TAIL-AT THRU HT307-EXIT
098600              IF HT-88-Tail-OK
098700                 COMPUTE HT-SC-Match-Len =
098800                         HT-SC-P + HT-SC-Tail-Len - HT-SC-I
098900                 GO TO HT306-EXIT
099000              END-IF
099100              SUBTRACT 1 FROM HT-SC-P
099200     END-IF.
099300*
099400*    Fall back to WITHOUT the extra character.
099500*
099600     PERFORM  HT307-TEST-TAIL-AT THRU HT307-EXIT.
099700     IF       HT-88-Tail-OK
099800              COMPUTE HT-SC-Match-Len =
099900                      HT-SC-P + HT-SC-Tail-Len - HT-SC-I
100000     END-IF.
100100*
100200 HT306-EXIT.
100300     EXIT.
100400*
100500 HT307-TEST-TAIL-AT.
100600*
100700*    From HT-SC-P: optional spaces, 1 digit, 2 letters.
100800*
100900     MOVE     "N" TO HT-SC-Tail-OK.
101000     MOVE     HT-SC-P TO HT-SC-Q.
101100     PERFORM  HT308-SKIP-ONE-SPACE THRU HT308-EXIT
101200              UNTIL HT-SC-Q > HT-SC-Len
101300                 OR HT-SC-Text (HT-SC-Q:1) NOT = SPACE.
101400     IF       HT-SC-Q > HT-SC-Len - 2
101500              GO TO HT307-EXIT
101600     END-IF.
101700     IF       NOT (HT-SC-Text (HT-SC-Q:1) NUMERIC)
101800              GO TO HT307-EXIT
101900     END-IF.
102000     IF       NOT (HT-SC-Text (HT-SC-Q + 1:1) ALPHABETIC-UPPER)
102100              GO TO HT307-EXIT
102200     END-IF.
102300     IF       NOT (HT-SC-Text (HT-SC-Q + 2:1) ALPHABETIC-UPPER)
102400              GO TO HT307-EXIT
102500     END-IF.
102600     COMPUTE  HT-SC-Tail-Len = HT-SC-Q + 3 - HT-SC-P.
102700     MOVE     "Y" TO HT-SC-Tail-OK.
102800*
102900 HT307-EXIT.
103000     EXIT.
103100*
103200 HT308-SKIP-ONE-SPACE.
103300     ADD      1 TO HT-SC-Q.
103400 HT308-EXIT.
103500     EXIT.
103600*
103700*****************************************************************
103800*   GENERIC PHONE SCANNER                                        *
103900*   Optional +44/0044 prefix, 2-5 digits, sep, 3-4 digits, sep,  *
104000*   3-4 digits.                                                   *
104100*****************************************************************
104200*
104300 HT310-FIND-PHONE.
104400*
104500     MOVE     "N" TO HT-SC-Found-Sw HT-SC-Stop-Sw.
104600     MOVE     0 TO HT-SC-Match-Start HT-SC-Match-Len.
104700     IF       HT-SC-Len < 8
104800              GO TO HT310-EXIT
104900     END-IF.
105000     PERFORM  HT311-PH-TRY-AT THRU HT311-EXIT
105100              VARYING HT-SC-I FROM 1 BY 1
105200              UNTIL HT-SC-I > HT-SC-Len - 7
105300                 OR HT-88-SC-Stop.
105400*
105500 HT310-EXIT.
105600     EXIT.
105700*
105800 HT311-PH-TRY-AT.
105900*
106000     PERFORM  HT312-TEST-PHONE-AT THRU HT312-EXIT.
106100     IF       HT-88-Tail-OK
106200              MOVE HT-SC-I TO HT-SC-Match-Start
106300              MOVE HT-SC-Tail-Len TO HT-SC-Match-Len
106400              MOVE "Y" TO HT-SC-Found-Sw
106500              IF HT-88-Want-First
106600                 MOVE "Y" TO HT-SC-Stop-Sw
106700              END-IF
106800     END-IF.
106900*
107000 HT311-EXIT.
107100     EXIT.
107200*
107300 HT312-TEST-PHONE-AT.
107400*
107500     MOVE     "N" TO HT-SC-Tail-OK.
107600     MOVE     HT-SC-I TO HT-SC-P.
107700     IF       HT-SC-Text (HT-SC-P:3) = "+44"
107800              ADD 3 TO HT-SC-P
107900              MOVE HT-SC-P TO HT-SC-Q
108000              PERFORM HT308-SKIP-ONE-SPACE THRU HT308-EXIT
108100                       UNTIL HT-SC-Q > HT-SC-Len
108200                          OR HT-SC-Text (HT-SC-Q:1) NOT = SPACE
108300              MOVE HT-SC-Q TO HT-SC-P
108400     ELSE
108500        IF    HT-SC-Text (HT-SC-P:4) = "0044"
108600              ADD 4 TO HT-SC-P
108700              MOVE HT-SC-P TO HT-SC-Q
108800              PERFORM HT308-SKIP-ONE-SPACE THRU HT308-EXIT
108900                       UNTIL HT-SC-Q > HT-SC-Len
109000                          OR HT-SC-Text (HT-SC-Q:1) NOT = SPACE
109100              MOVE HT-SC-Q TO HT-SC-P
109200        END-IF
109300     END-IF.
109400*
109500     PERFORM  HT313-TRY-GROUP-LENGTHS THRU HT313-EXIT.
109600*
109700 HT312-EXIT.
109800     EXIT.
109900*
110000 HT313-TRY-GROUP-LENGTHS.
110100*
110200*    Greedy with backtrack - try the widest first group (5 down
110300*    to 2 digits), widest second group (4 down to 3), widest
110400*    third group (4 down to 3), first combination that fits wins.
110500*
110600     MOVE     "N" TO HT-SC-Tail-OK.
110700     PERFORM  HT314-TRY-G1 THRU HT314-EXIT
110800              VARYING HT-SC-G1-Len FROM 5 BY -1
110900              UNTIL HT-SC-G1-Len < 2 OR HT-88-Tail-OK.
111000*
111100 HT313-EXIT.
111200     EXIT.
111300*
111400 HT314-TRY-G1.
111500*
111600     IF       HT-SC-P + HT-SC-G1-Len - 1 > HT-SC-Len
111700              GO TO HT314-EXIT
111800     END-IF.
111900     MOVE     HT-SC-P TO HT-SC-Test-Start.
112000     MOVE     HT-SC-G1-Len TO HT-SC-Test-Len.
112100     PERFORM  HT316-ALL-DIGITS THRU HT316-EXIT.
112200     IF       NOT HT-88-Tail-OK
112300              GO TO HT314-EXIT
112400     END-IF.
112500     PERFORM  HT315-TRY-G2 THRU HT315-EXIT
112600              VARYING HT-SC-G2-Len FROM 4 BY -1
112700              UNTIL HT-SC-G2-Len < 3 OR HT-88-Tail-OK.
112800*
112900 HT314-EXIT.
113000     EXIT.
113100*
113200 HT315-TRY-G2.
113300*
113400     MOVE     "N" TO HT-SC-Tail-OK.
113500     COMPUTE  HT-SC-Q = HT-SC-P + HT-SC-G1-Len.
113600     PERFORM  HT317-TEST-SEP THRU HT317-EXIT.
113700     IF       NOT HT-88-Tail-OK
113800              GO TO HT315-EXIT
113900     END-IF.
114000     ADD      HT-SC-Sep-Len TO HT-SC-Q.
114100     IF       HT-SC-Q + HT-SC-G2-Len - 1 > HT-SC-Len
114200              MOVE "N" TO HT-SC-Tail-OK
114300              GO TO HT315-EXIT
114400     END-IF.
114500     MOVE     HT-SC-Q TO HT-SC-Test-Start.
114600     MOVE     HT-SC-G2-Len TO HT-SC-Test-Len.
114700     PERFORM  HT316-ALL-DIGITS THRU HT316-EXIT.
114800     IF       NOT HT-88-Tail-OK
114900              GO TO HT315-EXIT
115000     END-IF.
115100     ADD      HT-SC-G2-Len TO HT-SC-Q.
115200     PERFORM  HT318-TRY-G3 THRU HT318-EXIT
115300              VARYING HT-SC-G3-Len FROM 4 BY -1
115400              UNTIL HT-SC-G3-Len < 3 OR HT-88-Tail-OK.
115500*
115600 HT315-EXIT.
115700     EXIT.
115800*
115900 HT318-TRY-G3.
116000*
116100*    Entry: HT-SC-Q points just after the group 2 digits.
116200*
116300     MOVE     "N" TO HT-SC-Tail-OK.
116400     PERFORM  HT317-TEST-SEP THRU HT317-EXIT.
116500     IF       NOT HT-88-Tail-OK
116600              GO TO HT318-EXIT
116700     END-IF.
116800     COMPUTE  HT-SC-I2 = HT-SC-Q + HT-SC-Sep-Len.
116900     IF       HT-SC-I2 + HT-SC-G3-Len - 1 > HT-SC-Len
117000              MOVE "N" TO HT-SC-Tail-OK
117100              GO TO HT318-EXIT
117200     END-IF.
117300     MOVE     HT-SC-I2 TO HT-SC-Test-Start.
117400     MOVE     HT-SC-G3-Len TO HT-SC-Test-Len.
117500     PERFORM  HT316-ALL-DIGITS THRU HT316-EXIT.
117600     IF       HT-88-Tail-OK
117700              COMPUTE HT-SC-Tail-Len = HT-SC-I2 + HT-SC-G3-Len
117800                                        - HT-SC-I
117900     END-IF.
118000*
118100 HT318-EXIT.
118200     EXIT.
118300*
118400 HT316-ALL-DIGITS.
118500*
118600*    Tests HT-SC-Test-Len consecutive digits starting at
118700*    HT-SC-Test-Start.
118800*
118900     MOVE     "Y" TO HT-SC-Tail-OK.
119000     PERFORM  HT3161-TEST-ONE-DIGIT THRU HT3161-EXIT
119100              VARYING HT-SC-Test-Ix FROM HT-SC-Test-Start BY 1
119200              UNTIL HT-SC-Test-Ix > HT-SC-Test-Start
119300                                     + HT-SC-Test-Len - 1
119400                 OR NOT HT-88-Tail-OK.
119500*
119600 HT316-EXIT.
119700     EXIT.
119800*
119900 HT3161-TEST-ONE-DIGIT.
120000*
120100     IF       NOT (HT-SC-Text (HT-SC-Test-Ix:1) NUMERIC)
120200              MOVE "N" TO HT-SC-Tail-OK
120300     END-IF.
120400*
120500 HT3161-EXIT.
120600     EXIT.
120700*
120800 HT317-TEST-SEP.
120900*
121000*    A separator is optional single space or hyphen, or nothing.
121100*    Tests at HT-SC-Q, result length in HT-SC-Sep-Len.
121200*
121300     MOVE     "Y" TO HT-SC-Tail-OK.
121400     IF       HT-SC-Q > HT-SC-Len
121500              MOVE 0 TO HT-SC-Sep-Len
121600     ELSE
121700        IF    HT-SC-Text (HT-SC-Q:1) = SPACE
121800           OR HT-SC-Text (HT-SC-Q:1) = "-"
121900              MOVE 1 TO HT-SC-Sep-Len
122000        ELSE
122100              MOVE 0 TO HT-SC-Sep-Len
122200        END-IF
122300     END-IF.
122400*
122500 HT317-EXIT.
122600     EXIT.
122700*
122800*****************************************************************
122900*   SUBSTRING CONTAINS TEST                                     *
123000*   Haystack is HT-SC-Text (1:HT-SC-Len), needle is HT-SC-Needle *
123100*   (1:HT-SC-Needle-Len).                                        *
123200*****************************************************************
123300*
123400 HT320-CONTAINS.
123500*
123600     MOVE     "N" TO HT-SC-Found-Sw.
123700     MOVE     0 TO HT-SC-Match-Start.
123800     IF       HT-SC-Needle-Len = 0
123900        OR    HT-SC-Needle-Len > HT-SC-Len
124000              GO TO HT320-EXIT
124100     END-IF.
124200     PERFORM  HT321-TRY-CONTAINS-AT THRU HT321-EXIT
124300              VARYING HT-SC-Test-Ix FROM 1 BY 1
124400              UNTIL HT-SC-Test-Ix > HT-SC-Len - HT-SC-Needle-Len + 1
124500                 OR HT-88-SC-Found.
124600*
124700 HT320-EXIT.
124800     EXIT.
124900*
125000 HT321-TRY-CONTAINS-AT.
125100*
125200     IF       HT-SC-Text (HT-SC-Test-Ix:HT-SC-Needle-Len)
125300                 = HT-SC-Needle (1:HT-SC-Needle-Len)
125400              MOVE "Y" TO HT-SC-Found-Sw
125500              MOVE HT-SC-Test-Ix TO HT-SC-Match-Start
125600     END-IF.
125700*
125800 HT321-EXIT.
125900     EXIT.
126000*
126100*****************************************************************
126200*   TRIM HELPERS (CLEAN-STRING)                                 *
126300*****************************************************************
126400*
126500 HT330-TRIM.
126600*
126700     MOVE     SPACES TO HT-TR-Out.
126800     MOVE     0 TO HT-TR-First HT-TR-Last HT-TR-Len.
126900     IF       HT-TR-Field = SPACES
127000              GO TO HT330-EXIT
127100     END-IF.
127200     PERFORM  HT332-FIRST-NONBLANK THRU HT332-EXIT.
127300     PERFORM  HT331-LAST-NONBLANK THRU HT331-EXIT.
127400     IF       HT-TR-First > 0 AND HT-TR-Last >= HT-TR-First
127500              COMPUTE HT-TR-Len = HT-TR-Last - HT-TR-First + 1
127600              MOVE HT-TR-Field (HT-TR-First:HT-TR-Len)
127700                       TO HT-TR-Out
127800     END-IF.
127900*
128000 HT330-EXIT.
128100     EXIT.
128200*
128300 HT331-LAST-NONBLANK.
128400*
128500     MOVE     0 TO HT-TR-Last.
128600     PERFORM  HT3311-TEST-LAST THRU HT3311-EXIT
128700              VARYING HT-SC-Q FROM 200 BY -1
128800              UNTIL HT-SC-Q < 1 OR HT-TR-Last > 0.
128900*
129000 HT331-EXIT.
129100     EXIT.
129200*
129300 HT3311-TEST-LAST.
129400*
129500     IF       HT-TR-Field (HT-SC-Q:1) NOT = SPACE
129600              MOVE HT-SC-Q TO HT-TR-Last
129700     END-IF.
129800*
129900 HT3311-EXIT.
130000     EXIT.
130100*
130200 HT332-FIRST-NONBLANK.
130300*
130400     MOVE     0 TO HT-TR-First.
130500     PERFORM  HT3321-TEST-FIRST THRU HT3321-EXIT
130600              VARYING HT-SC-Q FROM 1 BY 1
130700              UNTIL HT-SC-Q > 200 OR HT-TR-First > 0.
130800*
130900 HT332-EXIT.
131000     EXIT.
131100*
131200 HT3321-TEST-FIRST.
131300*
131400     IF       HT-TR-Field (HT-SC-Q:1) NOT = SPACE
131500              MOVE HT-SC-Q TO HT-TR-First
131600     END-IF.
131700*
131800 HT3321-EXIT.
131900     EXIT.
