000100*
000200*    Record Definition For Raw Snapshot File
000300*    ========================================
000400*    Flattened from the dated survey/index extract the Register
000500*    issues each run.  Widths taken from the extract's own field
000600*    size limits - see change log.
000700*    File size 632 bytes.
000800*
000900* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
001000*
001100 FD  RAW-SNAPSHOT-FILE
001200     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 632 CHARACTERS.
001400*
001500 01  RAW-SNAPSHOT-RECORD.
001600     03  RAW-SNAPSHOT-DATE      pic x(08).
001700     03  RAW-UNIQUE-ID          pic x(10).
001800     03  RAW-OWNER-ID           pic x(20).
001900     03  RAW-DESCRIPTION        pic x(100).
002000     03  RAW-LOCATION           pic x(30).
002100     03  RAW-CATEGORY           pic x(30).
002200     03  RAW-ACCESS-DETAILS     pic x(100).
002300     03  RAW-CONTACT-NAME       pic x(40).
002400     03  RAW-CONTACT-ADDRESS    pic x(120).
002500     03  RAW-ACCESS-PHONE       pic x(20).
002600     03  RAW-TELEPHONE-NO       pic x(20).
002700     03  RAW-FAX-NO             pic x(20).
002800     03  RAW-EMAIL              pic x(50).
002900     03  RAW-WEBSITE            pic x(60).
003000     03  filler                 pic x(04).
