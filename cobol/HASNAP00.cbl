000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.     HASNAP00.
000300       AUTHOR.         M K Osei.
000400       INSTALLATION.   National Heritage Register Unit.
000500       DATE-WRITTEN.   11/06/84.
000600       DATE-COMPILED.
000700       SECURITY.       Unclassified - Internal use only.
000800*
000900*    Remarks.
001000*    ========
001100*    Snapshot-versus-master reconciliation driver for the County
001200*    Monuments And Buildings Index.  Started life as the nightly
001300*    "index refresh" run for the card-index conversion - takes
001400*    whatever the survey teams have keyed for this run's index
001500*    extract, compares it against the index as it stood after the
001600*    last run, and brings the index up to date one version at a
001700*    time rather than overwriting it, so old entries are never
001800*    lost, only superseded.
001900*
002000*    Called Modules.
002100*    ===============
002200*    HATIDY00   - cleans and compares one record at a time, see
002300*                 WSHA-Function in wshacal.cob for which.
002400*
002500*    Files Used.
002600*    ===========
002700*    RAW-SNAPSHOT-FILE      - this run's survey extract (input).
002800*    ASSET-MASTER-IN-FILE   - index as it stood last run (input).
002900*    ASSET-MASTER-OUT-FILE  - index as it stands after this run
003000*                             (output, every version kept).
003100*    CHANGE-EVENT-FILE      - history of adds/updates/removes,
003200*                             appended to each run (extend).
003300*    SNAPSHOT-METADATA-FILE - one row per run, doubles as the
003400*                             duplicate-run guard (extend).
003500*    SUMMARY-REPORT-FILE    - run summary and breakdown listings.
003600*    SORT-WORK-1            - unique-id match-merge work file.
003700*    SORT-WORK-2            - location/category break work file.
003800*
003900*    Error Messages.
004000*    ===============
004100*    See wshamsg.cob, HA001 through HA006.
004200*
004300*    Changes.
004400*    ========
004500*001  11/06/84 MKO - Written for the card-index conversion, first
004600*                    cut of the survey-versus-index compare run.
004700*002  02/09/84 MKO - Added the change-history file so superseded
004800*                    entries are traceable back to the survey that
004900*                    changed them, per County Archivist's request.
005000*003  14/03/85 MKO - Location and category breakdown added to the
005100*                    tail of the run summary (Planning Dept ask).
005200*004  27/11/86 DWT - Corrected index carry-forward: closed entries
005300*                    were being dropped instead of carried through
005400*                    unchanged - survey teams were re-keying sites
005500*                    that should have stayed closed.
005600*005  19/04/88 DWT - Duplicate-run guard added after a re-run of
005700*                    an already-processed survey tape doubled the
005800*                    change-history for one parish.
005900*006  08/01/90 RJP - Widened owner/contact fields to match the new
006000*                    survey form; index record grew accordingly.
006100*007  23/07/91 RJP - Added fax number capture, increasing use of
006200*                    the telephone field guesswork in the cleanup
006300*                    pass (see HATIDY00 changes).
006400*008  15/02/93 RJP - Stopped re-sorting the whole index every run;
006500*                    match-merge now keys on unique id only, as
006600*                    the survey numbering scheme was by then
006700*                    stable enough to rely on.
006800*009  30/06/94 SMB - Y2K REVIEW - all date fields in this suite
006900*                    surveyed for two-digit year assumptions.
007000*                    None found in this program; CCYYMMDD already
007100*                    in use throughout.  Logged per Corporate IT
007200*                    circular 94/11.
007300*010  04/11/98 SMB - Century window check added to the date
007400*                    comparison used by the duplicate-run guard,
007500*                    ahead of the turn of the century.
007600*011  22/02/99 SMB - Confirmed clean after Y2K re-test; no further
007700*                    changes required to this program.
007800*012  04/02/26 RJT - Re-platformed for the national Heritage
007900*                    Register conversion (req HA-0001).  Survey
008000*                    extract and index record layouts rewritten
008100*                    to the Register's field set; match-merge and
008200*                    duplicate-run guard logic carried forward
008300*                    unchanged from DWT/RJP's original design.
008400*013  11/02/26 RJT - Added the stats report's oldest/newest
008500*                    snapshot-date scan to HA010, now that the
008600*                    metadata file carries every run's date.
008700*014  20/02/26 RJT - Wired in HATIDY00's comparison function for
008800*                    the COMMON set so UPDATED events carry a
008900*                    changed-field list, per Register spec.
009000*015  04/03/26 RJT - HA-0021.  Oldest/newest seeding referenced
009100*                    the wrong date-work symbols (undefined
009200*                    prefix, and wshadat.cob's own sentinel
009300*                    VALUEs were transposed) - fixed both.
009400*016  04/03/26 RJT - HA-0022.  MET-ASSET-COUNT was the post-
009500*                    reconcile current total, not the raw
009600*                    extract count the spec calls for - now
009700*                    taken from HA-Raw-Read-Cnt.
009800*017  04/03/26 RJT - HA-0023.  "Runs on file" undercounted by
009900*                    one - HA-Run-Total-Cnt was never bumped for
010000*                    this run's own metadata row, only for the
010100*                    rows already on file ahead of it.
010200*
010300       ENVIRONMENT DIVISION.
010400       COPY "envdiv.cob".
010500*
010600       INPUT-OUTPUT SECTION.
010700       FILE-CONTROL.
010800       COPY "selharaw.cob".
010900       COPY "selhasti.cob".
011000       COPY "selhasto.cob".
011100       COPY "selhaevt.cob".
011200       COPY "selhamet.cob".
011300       COPY "selhaprt.cob".
011400       COPY "selhasr1.cob".
011500       COPY "selhasr2.cob".
011600*
011700       DATA DIVISION.
011800       FILE SECTION.
011900*
012000       COPY "fdharaw.cob".
012100*
012200       COPY "fdhaast.cob"
012300           REPLACING ==FD-NAME==        BY ==ASSET-MASTER-IN-FILE==
012400                     ==01-NAME==         BY ==ASSET-MASTER-IN-RECORD==
012500                     ==AST-==            BY ==ASTI-==.
012600*
012700       COPY "fdhaast.cob"
012800           REPLACING ==FD-NAME==        BY ==ASSET-MASTER-OUT-FILE==
012900                     ==01-NAME==         BY ==ASSET-MASTER-OUT-RECORD==
013000                     ==AST-==            BY ==ASTO-==.
013100*
013200       COPY "fdhaevt.cob".
013300       COPY "fdhamet.cob".
013400*
013500*    Run Summary And Breakdown Listing - 132 Column Print File
013600*    ===========================================================
013700       FD  SUMMARY-REPORT-FILE
013800           LABEL RECORDS ARE OMITTED
013900           RECORD CONTAINS 132 CHARACTERS.
014000*
014100       01  SUMMARY-REPORT-LINE         pic x(132).
014200*
014300       COPY "fdhasr1.cob".
014400       COPY "fdhasr2.cob".
014500*
014600       WORKING-STORAGE SECTION.
014700*
014800       77  PROG-NAME                   pic x(17) value
014900           "HASNAP00 (1.0.17)".
015000*
015100*    File Status Switches
015200*    =====================
015300       01  HA-File-Statuses.
015400           03  HA-Raw-Status           pic xx  comp.
015500           03  HA-AstIn-Status         pic xx  comp.
015600           03  HA-AstOut-Status        pic xx  comp.
015700           03  HA-Evt-Status           pic xx  comp.
015800           03  HA-Met-Status           pic xx  comp.
015900           03  HA-Prt-Status           pic xx  comp.
016000           03  filler                  pic x(06).
016100*
016200*    Run Control Switches
016300*    ======================
016400       01  HA-Run-Switches.
016500           03  HA-Raw-Eof-Sw           pic x   value "N".
016600               88  HA-88-Raw-Eof               value "Y".
016700           03  HA-AstIn-Eof-Sw         pic x   value "N".
016800               88  HA-88-AstIn-Eof             value "Y".
016900           03  HA-Sort1-Eof-Sw         pic x   value "N".
017000               88  HA-88-Sort1-Eof             value "Y".
017100           03  HA-Sort2-Eof-Sw         pic x   value "N".
017200               88  HA-88-Sort2-Eof             value "Y".
017300           03  HA-Met-Eof-Sw           pic x   value "N".
017400               88  HA-88-Met-Eof               value "Y".
017500           03  HA-Dup-Run-Sw           pic x   value "N".
017600               88  HA-88-Dup-Run               value "Y".
017700           03  filler                  pic x(04).
017800*
017900*    Run Counters And Accumulators
018000*    ================================
018100       01  HA-Counters.
018200           03  HA-Raw-Read-Cnt         pic 9(07)   comp.
018300           03  HA-AstIn-Read-Cnt       pic 9(07)   comp.
018400           03  HA-Tidied-Written-Cnt   pic 9(07)   comp.
018500           03  HA-Current-Carried-Cnt  pic 9(07)   comp.
018600           03  HA-Closed-Carried-Cnt   pic 9(07)   comp.
018700           03  HA-Added-Cnt            pic 9(07)   comp.
018800           03  HA-Updated-Cnt          pic 9(07)   comp.
018900           03  HA-Removed-Cnt          pic 9(07)   comp.
019000           03  HA-Unchanged-Cnt        pic 9(07)   comp.
019100           03  HA-Current-Total-Cnt    pic 9(07)   comp.
019200           03  HA-Version-Total-Cnt    pic 9(07)   comp.
019300           03  HA-Event-Total-Cnt      pic 9(07)   comp.
019400           03  HA-Run-Total-Cnt        pic 9(07)   comp.
019500           03  HA-Seq-Counter          pic 9(08)   comp.
019600*
019700*    Snapshot-Date Extremes, For Stats Report
019800*    ===========================================
019900       01  HA-Extremes.
020000           03  HA-Oldest-Date          pic x(08).
020100           03  HA-Newest-Date          pic x(08).
020200           03  HA-This-Run-Date        pic x(08).
020300       01  HA-This-Run-Date-N redefines HA-This-Run-Date
020400                                   pic 9(08).
020500*
020600*    Sort-1 Match-Merge Work Fields (Unique-Id Compare)
020700*    ======================================================
020800*    One unique id at a time is collected off Sort-1 here before
020900*    being classified - at most one "C" (current master) row and
021000*    one "T" (tidied snapshot) row survive the collection, since a
021100*    later row for the same key and source simply overwrites the
021200*    earlier one, which is how "last one read wins" is enforced
021300*    for whichever side happened to carry a duplicate key in.
021400       01  HA-Sort1-Ws.
021500           03  HA-S1-Group-Key         pic x(10).
021600           03  HA-S1-Have-Current-Sw   pic x   value "N".
021700               88  HA-88-Have-Current          value "Y".
021800           03  HA-S1-Current-Payload   pic x(616).
021900           03  HA-S1-Have-Tidied-Sw    pic x   value "N".
022000               88  HA-88-Have-Tidied           value "Y".
022100           03  HA-S1-Tidied-Payload    pic x(616).
022200*
022300*    Location/Category Control-Break Work Fields
022400*    ================================================
022500       01  HA-Break-Ws.
022600           03  HA-Break-Kind           pic x   value space.
022700               88  HA-88-By-Location           value "L".
022800               88  HA-88-By-Category           value "C".
022900           03  HA-Break-Prior-Value    pic x(30)   value spaces.
023000           03  HA-Break-Count          pic 9(05)   comp.
023100           03  HA-Break-Grand-Total    pic 9(07)   comp.
023200*
023300*    Print Control
023400*    ==============
023500       01  HA-Print-Ws.
023600           03  HA-Line-Count           pic 99      comp  value 99.
023700           03  HA-Page-Count           pic 999     comp  value zero.
023800           03  HA-Lines-Per-Page       pic 99      comp  value 55.
023900*
024000       COPY "wshacal.cob".
024100       COPY "wshadat.cob".
024200       COPY "wshamsg.cob".
024300*
024400*    Structured Scratch For One Tidied Record
024500*    ============================================
024600*    WSHA-Old-Tidied-In/WSHA-New-Tidied-In/WSHA-Tidied-Out in the
024700*    call area above are plain 600-byte buffers, as HATIDY00 sees
024800*    them - this copy of its own record layout lets HA046/HA047/
024900*    HA048 read or build the individual fields on this side of the
025000*    CALL as well, one buffer's worth at a time.
025100       COPY "wshatdy.cob".
025200*
025300*    Comma-Joined Changed-Field List Builder
025400*    ============================================
025500       01  HA-CSum-Table.
025600           03  HA-CSum-Part            pic x(20)   occurs 10 times.
025700       01  HA-CSum-Ix                  pic 99      comp.
025800       01  HA-CSum-Cnt                 pic 99      comp.
025900       01  HA-CSum-Ptr                 pic 9(03)   comp.
026000*
026100       01  HA-Headings.
026200           03  HA-Hdg-1                pic x(80)   value
026300               "NATIONAL HERITAGE REGISTER - SNAPSHOT RECONCILIATION".
026400           03  HA-Hdg-2                pic x(40)   value
026500               "Run Date ".
026600*
026700       LINKAGE SECTION.
026800*
026900       PROCEDURE DIVISION.
027000*
027100       HA000-MAIN-PROCESS SECTION.
027200       HA000-010.
027300           PERFORM HA010-OPEN-GUARD-FILES      THRU HA010-EXIT.
027400*        HA020 and HA030 are not performed from here - the SORT
027500*        in HA040 runs them itself as its own input procedure,
027600*        tidying the snapshot and splitting the prior master
027700*        straight onto SORT-WORK-1 as it goes.
027800           PERFORM HA040-RECONCILE             THRU HA040-EXIT.
027900           PERFORM HA050-WRITE-METADATA        THRU HA050-EXIT.
028000           PERFORM HA060-PRINT-SUMMARY         THRU HA060-EXIT.
028100           PERFORM HA070-STATS-REPORT          THRU HA070-EXIT.
028200           CLOSE   RAW-SNAPSHOT-FILE
028300                   ASSET-MASTER-IN-FILE
028400                   ASSET-MASTER-OUT-FILE
028500                   CHANGE-EVENT-FILE
028600                   SNAPSHOT-METADATA-FILE
028700                   SUMMARY-REPORT-FILE.
028800           STOP RUN.
028900       HA000-EXIT.
029000           EXIT.
029100*
029200*    HA010 - Duplicate-Run Guard And Snapshot-Date Extremes Scan
029300*    =============================================================
029400*    Reads the metadata file end to end before anything else is
029500*    opened for output.  Aborts if this run's snapshot date is
029600*    already on file (HA001); otherwise remembers the oldest and
029700*    newest snapshot dates seen so far for HA070-STATS-REPORT, and
029800*    takes the most recent RAW-SNAPSHOT-DATE off the raw file as
029900*    this run's own snapshot date.
030000*
030100       HA010-OPEN-GUARD-FILES SECTION.
030200       HA010-010.
030300           OPEN INPUT RAW-SNAPSHOT-FILE.
030400           IF HA-Raw-Status NOT = "00" AND "97"
030500               DISPLAY HA003 HA-Raw-Status
030600               PERFORM HA910-ABEND-NO-SNAPSHOT THRU HA910-EXIT
030700           END-IF.
030800           READ RAW-SNAPSHOT-FILE
030900               AT END
031000                   SET HA-88-Raw-Eof TO TRUE
031100           END-READ.
031200           IF HA-88-Raw-Eof
031300               DISPLAY HA002
031400               PERFORM HA910-ABEND-NO-SNAPSHOT THRU HA910-EXIT
031500           END-IF.
031600           MOVE RAW-SNAPSHOT-DATE TO HA-This-Run-Date.
031700*
031800           OPEN I-O SNAPSHOT-METADATA-FILE.
031900           IF HA-Met-Status = "35"
032000               CLOSE SNAPSHOT-METADATA-FILE
032100               OPEN OUTPUT SNAPSHOT-METADATA-FILE
032200               CLOSE SNAPSHOT-METADATA-FILE
032300               OPEN I-O SNAPSHOT-METADATA-FILE
032400           END-IF.
032500           IF HA-Met-Status NOT = "00"
032600               DISPLAY HA005 HA-Met-Status
032700               PERFORM HA910-ABEND-NO-SNAPSHOT THRU HA910-EXIT
032800           END-IF.
032900*
033000           MOVE WSHA-High-Date TO HA-Oldest-Date.
033100           MOVE WSHA-Low-Date  TO HA-Newest-Date.
033200           MOVE zero TO HA-Run-Total-Cnt HA-Seq-Counter.
033300       HA010-020.
033400           READ SNAPSHOT-METADATA-FILE NEXT RECORD
033500               AT END
033600                   SET HA-88-Met-Eof TO TRUE
033700           END-READ.
033800           IF HA-88-Met-Eof
033900               GO TO HA010-030
034000           END-IF.
034100           ADD 1 TO HA-Run-Total-Cnt.
034200           IF MET-SNAPSHOT-DATE = HA-This-Run-Date
034300               SET HA-88-Dup-Run TO TRUE
034400           END-IF.
034500           IF MET-SNAPSHOT-DATE < HA-Oldest-Date
034600               MOVE MET-SNAPSHOT-DATE TO HA-Oldest-Date
034700           END-IF.
034800           IF MET-SNAPSHOT-DATE > HA-Newest-Date
034900               MOVE MET-SNAPSHOT-DATE TO HA-Newest-Date
035000           END-IF.
035100           GO TO HA010-020.
035200       HA010-030.
035300           IF HA-88-Dup-Run
035400               DISPLAY HA001 HA-This-Run-Date
035500               CLOSE SNAPSHOT-METADATA-FILE
035600               PERFORM HA900-ABEND-DUP-RUN THRU HA900-EXIT
035700           END-IF.
035800           IF HA-This-Run-Date < HA-Oldest-Date
035900               MOVE HA-This-Run-Date TO HA-Oldest-Date
036000           END-IF.
036100           IF HA-This-Run-Date > HA-Newest-Date
036200               MOVE HA-This-Run-Date TO HA-Newest-Date
036300           END-IF.
036400*
036500           OPEN INPUT  ASSET-MASTER-IN-FILE.
036600           IF HA-AstIn-Status NOT = "00" AND "35"
036700               DISPLAY HA004 HA-AstIn-Status
036800               PERFORM HA910-ABEND-NO-SNAPSHOT THRU HA910-EXIT
036900           END-IF.
037000           OPEN OUTPUT ASSET-MASTER-OUT-FILE.
037100           OPEN EXTEND CHANGE-EVENT-FILE.
037200           IF HA-Evt-Status NOT = "00" AND "05"
037300               DISPLAY HA006 HA-Evt-Status
037400               PERFORM HA910-ABEND-NO-SNAPSHOT THRU HA910-EXIT
037500           END-IF.
037600           OPEN OUTPUT SUMMARY-REPORT-FILE.
037700       HA010-EXIT.
037800           EXIT.
037900*
038000*    HA020 - Load And Tidy The Raw Snapshot, Write Sort-1 "T" Rows
038100*    =============================================================
038200*    The first record was already read by HA010 to get this run's
038300*    snapshot date; it is tidied here along with the rest, not
038400*    re-read.  Every row is handed to HATIDY00 function 1;
038500*    a unique id that tidies away to blank is dropped, per spec.
038600*
038700       HA020-LOAD-AND-TIDY-RAW SECTION.
038800       HA020-010.
038900           MOVE zero TO HA-Raw-Read-Cnt HA-Tidied-Written-Cnt.
039000       HA020-020.
039100           IF HA-88-Raw-Eof
039200               GO TO HA020-040
039300           END-IF.
039400           ADD 1 TO HA-Raw-Read-Cnt.
039500           SET WSHA-88-Tidy-Rec TO TRUE.
039600           MOVE RAW-SNAPSHOT-RECORD TO WSHA-Raw-In.
039700           CALL "HATIDY00" USING WSHA-CALL-AREA.
039800           IF WSHA-88-Kept
039900               ADD 1 TO HA-Tidied-Written-Cnt
040000               ADD 1 TO HA-Seq-Counter
040100               MOVE WSHA-Tidied-Out(1:10) TO SR1-Key
040200               SET SR1-88-Tidied TO TRUE
040300               MOVE HA-Seq-Counter   TO SR1-Seq
040400               MOVE spaces           TO SR1-Payload
040500               MOVE WSHA-Tidied-Out  TO SR1-Payload(1:600)
040600               RELEASE SR1-Work-Record
040700           END-IF.
040800       HA020-030.
040900           READ RAW-SNAPSHOT-FILE
041000               AT END
041100                   SET HA-88-Raw-Eof TO TRUE
041200           END-READ.
041300           GO TO HA020-020.
041400       HA020-040.
041500           CLOSE RAW-SNAPSHOT-FILE.
041600       HA020-EXIT.
041700           EXIT.
041800*
041900*    HA030 - Load The Prior Master, Split Current From Closed
042000*    =============================================================
042100*    Closed versions (AST-VALID-UNTIL already filled, and not all
042200*    zero) are not part of the reconciliation at all - they are
042300*    written straight through to the rewritten master untouched.
042400*    Current versions (blank or all-zero AST-VALID-UNTIL) go onto
042500*    Sort-1 as "C" rows for the match-merge; if more than one
042600*    current row shares a unique id the one read last overwrites
042700*    the one read first, per the "last read wins" rule.
042800*
042900       HA030-LOAD-CURRENT-MASTER SECTION.
043000       HA030-010.
043100           MOVE zero TO HA-AstIn-Read-Cnt HA-Current-Carried-Cnt
043200                        HA-Closed-Carried-Cnt.
043300           IF HA-AstIn-Status = "35"
043400               GO TO HA030-EXIT
043500           END-IF.
043600       HA030-020.
043700           READ ASSET-MASTER-IN-FILE
043800               AT END
043900                   SET HA-88-AstIn-Eof TO TRUE
044000           END-READ.
044100           IF HA-88-AstIn-Eof
044200               GO TO HA030-040
044300           END-IF.
044400           ADD 1 TO HA-AstIn-Read-Cnt.
044500           IF ASTI-VALID-UNTIL = spaces OR ASTI-VALID-UNTIL-N = zero
044600               ADD 1 TO HA-Current-Carried-Cnt
044700               ADD 1 TO HA-Seq-Counter
044800               MOVE ASTI-UNIQUE-ID          TO SR1-Key
044900               SET SR1-88-Current TO TRUE
045000               MOVE HA-Seq-Counter          TO SR1-Seq
045100               MOVE spaces                  TO SR1-Payload
045200               MOVE ASSET-MASTER-IN-RECORD  TO SR1-Payload
045300               RELEASE SR1-Work-Record
045400           ELSE
045500               ADD 1 TO HA-Closed-Carried-Cnt
045600               MOVE ASSET-MASTER-IN-RECORD TO ASSET-MASTER-OUT-RECORD
045700               WRITE ASSET-MASTER-OUT-RECORD
045800           END-IF.
045900           GO TO HA030-020.
046000       HA030-040.
046100           CLOSE ASSET-MASTER-IN-FILE.
046200       HA030-EXIT.
046300           EXIT.
046400*
046500*    HA040 - Sort-1 Match-Merge, Compare, Write Master And Events
046600*    =============================================================
046700*    Sorts ascending on key, then source, then original read
046800*    sequence, so that for a key carrying more than one row of the
046900*    same source - which happens only when the input held a
047000*    duplicate id - the duplicates sort together with the one that
047100*    was read last sorting to the bottom of its own group.  HA044
047200*    collects every row for one key before classifying it, so a
047300*    later duplicate simply overwrites an earlier one in the
047400*    collection buffers, which is how "last one read wins" ends up
047500*    enforced without any special-casing in the compare itself.
047600*
047700       HA040-RECONCILE SECTION.
047800       HA040-010.
047900           MOVE zero TO HA-Added-Cnt HA-Updated-Cnt HA-Removed-Cnt
048000                        HA-Unchanged-Cnt.
048100           SORT SORT-WORK-1
048200               ON ASCENDING KEY SR1-Key
048300               ON ASCENDING KEY SR1-Source
048400               ON ASCENDING KEY SR1-Seq
048500               INPUT PROCEDURE IS HA020-LOAD-AND-TIDY-RAW
048600                                THRU HA030-EXIT
048700               OUTPUT PROCEDURE IS HA044-MERGE-DRIVER THRU HA044-EXIT.
048800       HA040-EXIT.
048900           EXIT.
049000*
049100*    HA044 - Merge Driver
049200*    ======================
049300*    Classic control-break read-ahead: the record already sitting
049400*    in SORT-WORK-1 at the top of the loop is the first row of the
049500*    next key, fetched either by the priming RETURN in HA044-010
049600*    or by the trailing RETURN left over from HA0442's own group
049700*    collection on the previous pass.
049800*
049900       HA044-MERGE-DRIVER SECTION.
050000       HA044-010.
050100           PERFORM HA0441-RETURN-NEXT THRU HA0441-EXIT.
050200       HA044-020.
050300           IF HA-88-Sort1-Eof
050400               GO TO HA044-EXIT
050500           END-IF.
050600           MOVE SR1-Key TO HA-S1-Group-Key.
050700           MOVE "N" TO HA-S1-Have-Current-Sw HA-S1-Have-Tidied-Sw.
050800           PERFORM HA0442-COLLECT-GROUP THRU HA0442-EXIT.
050900           PERFORM HA045-MATCH-MERGE    THRU HA045-EXIT.
051000           GO TO HA044-020.
051100       HA044-EXIT.
051200           EXIT.
051300*
051400       HA0441-RETURN-NEXT SECTION.
051500       HA0441-010.
051600           RETURN SORT-WORK-1
051700               AT END
051800                   SET HA-88-Sort1-Eof TO TRUE
051900           END-RETURN.
052000       HA0441-EXIT.
052100           EXIT.
052200*
052300*    HA0442 - Collect Every Row For The Current Group-Key
052400*    =========================================================
052500       HA0442-COLLECT-GROUP SECTION.
052600       HA0442-010.
052700           IF HA-88-Sort1-Eof OR SR1-Key NOT = HA-S1-Group-Key
052800               GO TO HA0442-EXIT
052900           END-IF.
053000           IF SR1-88-Current
053100               SET HA-88-Have-Current TO TRUE
053200               MOVE SR1-Payload TO HA-S1-Current-Payload
053300           ELSE
053400               SET HA-88-Have-Tidied TO TRUE
053500               MOVE SR1-Payload TO HA-S1-Tidied-Payload
053600           END-IF.
053700           PERFORM HA0441-RETURN-NEXT THRU HA0441-EXIT.
053800           GO TO HA0442-010.
053900       HA0442-EXIT.
054000           EXIT.
054100*
054200*    HA045 - Classify One Key And Dispose Of It
054300*    ==============================================
054400       HA045-MATCH-MERGE SECTION.
054500       HA045-010.
054600           EVALUATE TRUE
054700               WHEN HA-88-Have-Tidied AND HA-88-Have-Current
054800                   PERFORM HA048-DO-COMMON  THRU HA048-EXIT
054900               WHEN HA-88-Have-Tidied
055000                   PERFORM HA046-DO-ADDED   THRU HA046-EXIT
055100               WHEN HA-88-Have-Current
055200                   PERFORM HA047-DO-REMOVED THRU HA047-EXIT
055300           END-EVALUATE.
055400       HA045-EXIT.
055500           EXIT.
055600*
055700*    HA046 - New Asset, On Master Only As The Survey Saw It
055800*    ===========================================================
055900       HA046-DO-ADDED SECTION.
056000       HA046-010.
056100           MOVE spaces TO ASSET-MASTER-OUT-RECORD.
056200           MOVE HA-S1-Tidied-Payload(1:600) TO HA-Tidied-Record.
056300           PERFORM HA076-ASTO-FROM-TIDIED THRU HA076-EXIT.
056400           MOVE HA-This-Run-Date TO ASTO-VALID-FROM.
056500           MOVE spaces           TO ASTO-VALID-UNTIL.
056600           WRITE ASSET-MASTER-OUT-RECORD.
056700           ADD 1 TO HA-Added-Cnt.
056800           MOVE spaces           TO CHANGE-EVENT-RECORD.
056900           MOVE "ADDED"          TO CHG-TYPE.
057000           MOVE ASTO-UNIQUE-ID   TO CHG-UNIQUE-ID.
057100           MOVE HA-This-Run-Date TO CHG-DATE.
057200           IF ASTO-DESCRIPTION = spaces
057300               STRING "Asset added: No description"
057400                   DELIMITED BY SIZE INTO CHG-SUMMARY
057500           ELSE
057600               STRING "Asset added: " ASTO-DESCRIPTION(1:100)
057700                   DELIMITED BY SIZE INTO CHG-SUMMARY
057800           END-IF.
057900           WRITE CHANGE-EVENT-RECORD.
058000       HA046-EXIT.
058100           EXIT.
058200*
058300*    HA047 - Asset No Longer On Current Survey, Close It Off
058400*    ============================================================
058500*    Still written to the rewritten master, valid-until set to
058600*    this run's date, so the closed version stays in the history -
058700*    a removed asset's earlier versions are never deleted.
058800*
058900       HA047-DO-REMOVED SECTION.
059000       HA047-010.
059100           MOVE HA-S1-Current-Payload TO ASSET-MASTER-OUT-RECORD.
059200           MOVE HA-This-Run-Date TO ASTO-VALID-UNTIL.
059300           WRITE ASSET-MASTER-OUT-RECORD.
059400           ADD 1 TO HA-Removed-Cnt.
059500           MOVE spaces           TO CHANGE-EVENT-RECORD.
059600           MOVE "REMOVED"        TO CHG-TYPE.
059700           MOVE ASTO-UNIQUE-ID   TO CHG-UNIQUE-ID.
059800           MOVE HA-This-Run-Date TO CHG-DATE.
059900           IF ASTO-DESCRIPTION = spaces
060000               STRING "Asset removed: No description"
060100                   DELIMITED BY SIZE INTO CHG-SUMMARY
060200           ELSE
060300               STRING "Asset removed: " ASTO-DESCRIPTION(1:100)
060400                   DELIMITED BY SIZE INTO CHG-SUMMARY
060500           END-IF.
060600           WRITE CHANGE-EVENT-RECORD.
060700       HA047-EXIT.
060800           EXIT.
060900*
061000*    HA048 - On Both Sides, Compare And Either Roll Or Carry
061100*    ============================================================
061200*    HATIDY00 function 2 compares the fourteen tidied fields in
061300*    spec order; a changed field list back means the old version
061400*    is closed as of this run and a new current version opened.
061500*    No changes at all means the current version is carried
061600*    forward exactly as it was, valid-from date untouched.
061700*
061800       HA048-DO-COMMON SECTION.
061900       HA048-010.
062000           MOVE HA-S1-Current-Payload TO ASSET-MASTER-OUT-RECORD.
062100           PERFORM HA077-TIDIED-FROM-ASTO THRU HA077-EXIT.
062200           MOVE HA-Tidied-Record TO WSHA-Old-Tidied-In.
062300           MOVE HA-S1-Tidied-Payload(1:600) TO WSHA-New-Tidied-In.
062400           SET WSHA-88-Compare-Rec TO TRUE.
062500           MOVE zero   TO WSHA-Changed-Cnt.
062600           MOVE spaces TO WSHA-Changed-Fields.
062700           CALL "HATIDY00" USING WSHA-CALL-AREA.
062800           IF WSHA-Changed-Cnt = zero
062900               WRITE ASSET-MASTER-OUT-RECORD
063000               ADD 1 TO HA-Unchanged-Cnt
063100           ELSE
063200               MOVE HA-This-Run-Date TO ASTO-VALID-UNTIL
063300               WRITE ASSET-MASTER-OUT-RECORD
063400               MOVE spaces TO ASSET-MASTER-OUT-RECORD
063500               MOVE WSHA-New-Tidied-In TO HA-Tidied-Record
063600               PERFORM HA076-ASTO-FROM-TIDIED THRU HA076-EXIT
063700               MOVE HA-This-Run-Date TO ASTO-VALID-FROM
063800               MOVE spaces           TO ASTO-VALID-UNTIL
063900               WRITE ASSET-MASTER-OUT-RECORD
064000               ADD 1 TO HA-Updated-Cnt
064100               MOVE spaces           TO CHANGE-EVENT-RECORD
064200               MOVE "UPDATED"        TO CHG-TYPE
064300               MOVE ASTO-UNIQUE-ID   TO CHG-UNIQUE-ID
064400               MOVE HA-This-Run-Date TO CHG-DATE
064500               MOVE WSHA-Changed-Fields(1:200) TO CHG-CHANGED-FIELDS
064600               PERFORM HA049-BUILD-CHANGE-SUMMARY THRU HA049-EXIT
064700               WRITE CHANGE-EVENT-RECORD
064800           END-IF.
064900       HA048-EXIT.
065000           EXIT.
065100*
065200*    HA049 - First Five Changed Field Names, Comma Separated
065300*    ============================================================
065400       HA049-BUILD-CHANGE-SUMMARY SECTION.
065500       HA049-010.
065600           MOVE "Fields changed: " TO CHG-SUMMARY.
065700           MOVE 17 TO HA-CSum-Ptr.
065800           MOVE spaces TO HA-CSum-Table.
065900           MOVE zero   TO HA-CSum-Cnt.
066000           UNSTRING WSHA-Changed-Fields DELIMITED BY ", "
066100               INTO HA-CSum-Part(1) HA-CSum-Part(2) HA-CSum-Part(3)
066200                    HA-CSum-Part(4) HA-CSum-Part(5) HA-CSum-Part(6)
066300                    HA-CSum-Part(7) HA-CSum-Part(8) HA-CSum-Part(9)
066400                    HA-CSum-Part(10)
066500               TALLYING IN HA-CSum-Cnt
066600           END-UNSTRING.
066700           PERFORM HA0491-APPEND-ONE THRU HA0491-EXIT
066800               VARYING HA-CSum-Ix FROM 1 BY 1
066900               UNTIL HA-CSum-Ix > 5 OR HA-CSum-Ix > HA-CSum-Cnt.
067000       HA049-EXIT.
067100           EXIT.
067200*
067300       HA0491-APPEND-ONE SECTION.
067400       HA0491-010.
067500           IF HA-CSum-Ix > 1
067600               STRING ", " DELIMITED BY SIZE
067700                   INTO CHG-SUMMARY WITH POINTER HA-CSum-Ptr
067800               END-STRING
067900           END-IF.
068000           STRING HA-CSum-Part(HA-CSum-Ix) DELIMITED BY SPACE
068100               INTO CHG-SUMMARY WITH POINTER HA-CSum-Ptr
068200           END-STRING.
068300       HA0491-EXIT.
068400           EXIT.
068500*
068600*    HA076/HA077 - Tidied-Record/Master-Record Field Shuffle
068700*    ============================================================
068800*    The first fifteen fields of HA-Tidied-Record and an asset
068900*    master version are the same data in the same order, widened
069000*    only by HA-Tidied-Record's own trailing filler versus the
069100*    master's valid-from/valid-until - these two paragraphs are
069200*    the only places that know that, so nothing else has to.
069300*
069400       HA076-ASTO-FROM-TIDIED SECTION.
069500       HA076-010.
069600           MOVE HAT-Unique-Id      TO ASTO-UNIQUE-ID.
069700           MOVE HAT-Owner-Id       TO ASTO-OWNER-ID.
069800           MOVE HAT-Description    TO ASTO-DESCRIPTION.
069900           MOVE HAT-Location       TO ASTO-LOCATION.
070000           MOVE HAT-Category       TO ASTO-CATEGORY.
070100           MOVE HAT-Access-Details TO ASTO-ACCESS-DETAILS.
070200           MOVE HAT-Contact-Name   TO ASTO-CONTACT-NAME.
070300           MOVE HAT-Addr-Line1     TO ASTO-ADDR-LINE1.
070400           MOVE HAT-Addr-Line2     TO ASTO-ADDR-LINE2.
070500           MOVE HAT-Addr-City      TO ASTO-ADDR-CITY.
070600           MOVE HAT-Addr-Postcode  TO ASTO-ADDR-POSTCODE.
070700           MOVE HAT-Telephone      TO ASTO-TELEPHONE.
070800           MOVE HAT-Fax            TO ASTO-FAX.
070900           MOVE HAT-Email          TO ASTO-EMAIL.
071000           MOVE HAT-Website        TO ASTO-WEBSITE.
071100       HA076-EXIT.
071200           EXIT.
071300*
071400       HA077-TIDIED-FROM-ASTO SECTION.
071500       HA077-010.
071600           MOVE spaces             TO HA-Tidied-Record.
071700           MOVE ASTO-UNIQUE-ID     TO HAT-Unique-Id.
071800           MOVE ASTO-OWNER-ID      TO HAT-Owner-Id.
071900           MOVE ASTO-DESCRIPTION   TO HAT-Description.
072000           MOVE ASTO-LOCATION      TO HAT-Location.
072100           MOVE ASTO-CATEGORY      TO HAT-Category.
072200           MOVE ASTO-ACCESS-DETAILS TO HAT-Access-Details.
072300           MOVE ASTO-CONTACT-NAME  TO HAT-Contact-Name.
072400           MOVE ASTO-ADDR-LINE1    TO HAT-Addr-Line1.
072500           MOVE ASTO-ADDR-LINE2    TO HAT-Addr-Line2.
072600           MOVE ASTO-ADDR-CITY     TO HAT-Addr-City.
072700           MOVE ASTO-ADDR-POSTCODE TO HAT-Addr-Postcode.
072800           MOVE ASTO-TELEPHONE     TO HAT-Telephone.
072900           MOVE ASTO-FAX           TO HAT-Fax.
073000           MOVE ASTO-EMAIL         TO HAT-Email.
073100           MOVE ASTO-WEBSITE       TO HAT-Website.
073200       HA077-EXIT.
073300           EXIT.
073400*
073500*    HA050 - One Metadata Row For This Run
073600*    ==========================================
073700*    MET-ASSET-COUNT is the raw extract count, not the reconciled
073800*    current-asset total - a row dropped for a blank unique id, or
073900*    collapsed by the "last one read wins" duplicate-id rule,
074000*    still came off the survey extract and counts here.
074100       HA050-WRITE-METADATA SECTION.
074200       HA050-010.
074300           MOVE spaces            TO SNAPSHOT-METADATA-RECORD.
074400           MOVE HA-This-Run-Date  TO MET-SNAPSHOT-DATE.
074500           MOVE "SNAPSHOT"        TO MET-SOURCE.
074600           MOVE HA-Raw-Read-Cnt   TO MET-ASSET-COUNT.
074700           MOVE HA-Added-Cnt      TO MET-ADDED-COUNT.
074800           MOVE HA-Updated-Cnt    TO MET-UPDATED-COUNT.
074900           MOVE HA-Removed-Cnt    TO MET-REMOVED-COUNT.
075000           WRITE SNAPSHOT-METADATA-RECORD.
075100           CLOSE SNAPSHOT-METADATA-FILE.
075200*
075300*    This run's own row is now on the metadata file, so the running
075400*    total HA010 built from the prior rows must count it too before
075500*    HA070-STATS-REPORT prints "Runs on file".
075600*
075700           ADD 1 TO HA-Run-Total-Cnt.
075800       HA050-EXIT.
075900           EXIT.
076000*
076100*    HA060 - Run Summary, Top Of The Report
076200*    ===========================================
076300       HA060-PRINT-SUMMARY SECTION.
076400       HA060-010.
076500           MOVE HA-This-Run-Date(1:4) TO WSHA-PD-CCYY.
076600           MOVE HA-This-Run-Date(5:2) TO WSHA-PD-MM.
076700           MOVE HA-This-Run-Date(7:2) TO WSHA-PD-DD.
076800           PERFORM HA061-HEADINGS THRU HA061-EXIT.
076900           MOVE spaces TO SUMMARY-REPORT-LINE.
077000           STRING "Assets added        : " HA-Added-Cnt
077100               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
077200           WRITE SUMMARY-REPORT-LINE.
077300           MOVE spaces TO SUMMARY-REPORT-LINE.
077400           STRING "Assets updated      : " HA-Updated-Cnt
077500               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
077600           WRITE SUMMARY-REPORT-LINE.
077700           MOVE spaces TO SUMMARY-REPORT-LINE.
077800           STRING "Assets removed      : " HA-Removed-Cnt
077900               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
078000           WRITE SUMMARY-REPORT-LINE.
078100           MOVE spaces TO SUMMARY-REPORT-LINE.
078200           STRING "Assets unchanged    : " HA-Unchanged-Cnt
078300               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
078400           WRITE SUMMARY-REPORT-LINE.
078500           MOVE spaces TO SUMMARY-REPORT-LINE.
078600           WRITE SUMMARY-REPORT-LINE.
078700       HA060-EXIT.
078800           EXIT.
078900*
079000       HA061-HEADINGS SECTION.
079100       HA061-010.
079200           ADD 1 TO HA-Page-Count.
079300           MOVE spaces TO SUMMARY-REPORT-LINE.
079400           MOVE HA-Hdg-1 TO SUMMARY-REPORT-LINE(1:80).
079500           WRITE SUMMARY-REPORT-LINE AFTER ADVANCING PAGE.
079600           MOVE spaces TO SUMMARY-REPORT-LINE.
079700           STRING HA-Hdg-2 WSHA-Print-Date DELIMITED BY SIZE
079800               INTO SUMMARY-REPORT-LINE.
079900           WRITE SUMMARY-REPORT-LINE AFTER ADVANCING 1.
080000           MOVE spaces TO SUMMARY-REPORT-LINE.
080100           WRITE SUMMARY-REPORT-LINE AFTER ADVANCING 1.
080200           MOVE zero TO HA-Line-Count.
080300       HA061-EXIT.
080400           EXIT.
080500*
080600*    HA070 - Stats Report: Counts, Extremes, Then Two Breakdowns
080700*    =============================================================
080800       HA070-STATS-REPORT SECTION.
080900       HA070-010.
081000           OPEN INPUT ASSET-MASTER-OUT-FILE.
081100           MOVE zero TO HA-Current-Total-Cnt HA-Version-Total-Cnt.
081200       HA070-020.
081300           READ ASSET-MASTER-OUT-FILE
081400               AT END
081500                   GO TO HA070-030
081600           END-READ.
081700           ADD 1 TO HA-Version-Total-Cnt.
081800           IF ASTO-VALID-UNTIL = spaces OR ASTO-VALID-UNTIL-N = zero
081900               ADD 1 TO HA-Current-Total-Cnt
082000           END-IF.
082100           GO TO HA070-020.
082200       HA070-030.
082300           CLOSE ASSET-MASTER-OUT-FILE.
082400           COMPUTE HA-Event-Total-Cnt =
082500               HA-Added-Cnt + HA-Updated-Cnt + HA-Removed-Cnt.
082600           MOVE spaces TO SUMMARY-REPORT-LINE.
082700           STRING "Current assets      : " HA-Current-Total-Cnt
082800               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
082900           WRITE SUMMARY-REPORT-LINE.
083000           MOVE spaces TO SUMMARY-REPORT-LINE.
083100           STRING "Total versions held : " HA-Version-Total-Cnt
083200               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
083300           WRITE SUMMARY-REPORT-LINE.
083400           MOVE spaces TO SUMMARY-REPORT-LINE.
083500           STRING "Total change events : " HA-Event-Total-Cnt
083600               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
083700           WRITE SUMMARY-REPORT-LINE.
083800           MOVE spaces TO SUMMARY-REPORT-LINE.
083900           STRING "Runs on file        : " HA-Run-Total-Cnt
084000               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
084100           WRITE SUMMARY-REPORT-LINE.
084200           MOVE spaces TO SUMMARY-REPORT-LINE.
084300           STRING "Oldest snapshot     : " HA-Oldest-Date
084400               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
084500           WRITE SUMMARY-REPORT-LINE.
084600           MOVE spaces TO SUMMARY-REPORT-LINE.
084700           STRING "Newest snapshot     : " HA-Newest-Date
084800               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
084900           WRITE SUMMARY-REPORT-LINE.
085000           MOVE spaces TO SUMMARY-REPORT-LINE.
085100           WRITE SUMMARY-REPORT-LINE.
085200*
085300           SET HA-88-By-Location TO TRUE.
085400           PERFORM HA071-BY-LOCATION THRU HA071-EXIT.
085500           SET HA-88-By-Category TO TRUE.
085600           PERFORM HA072-BY-CATEGORY THRU HA072-EXIT.
085700       HA070-EXIT.
085800           EXIT.
085900*
086000*    HA071/HA072 - Control-Break Listing By Location/Category
086100*    =============================================================
086200*    Loads every current row's break field onto Sort-2, sorts
086300*    ascending, then a plain single-level control break prints one
086400*    line per distinct value with its count, trailer totals last.
086500*
086600       HA071-BY-LOCATION SECTION.
086700       HA071-010.
086800           MOVE spaces TO SUMMARY-REPORT-LINE.
086900           MOVE "Current assets by location:"
087000               TO SUMMARY-REPORT-LINE(1:27).
087100           WRITE SUMMARY-REPORT-LINE.
087200           SORT SORT-WORK-2
087300               ON ASCENDING KEY SR2-Break-Value
087400               INPUT PROCEDURE IS HA073-LOAD-SORT2 THRU HA073-EXIT
087500               OUTPUT PROCEDURE IS HA074-LIST-SORT2 THRU HA074-EXIT.
087600       HA071-EXIT.
087700           EXIT.
087800*
087900       HA072-BY-CATEGORY SECTION.
088000       HA072-010.
088100           MOVE spaces TO SUMMARY-REPORT-LINE.
088200           MOVE "Current assets by category:"
088300               TO SUMMARY-REPORT-LINE(1:27).
088400           WRITE SUMMARY-REPORT-LINE.
088500           SORT SORT-WORK-2
088600               ON ASCENDING KEY SR2-Break-Value
088700               INPUT PROCEDURE IS HA073-LOAD-SORT2 THRU HA073-EXIT
088800               OUTPUT PROCEDURE IS HA074-LIST-SORT2 THRU HA074-EXIT.
088900       HA072-EXIT.
089000           EXIT.
089100*
089200       HA073-LOAD-SORT2 SECTION.
089300       HA073-010.
089400           OPEN INPUT ASSET-MASTER-OUT-FILE.
089500       HA073-020.
089600           READ ASSET-MASTER-OUT-FILE
089700               AT END
089800                   GO TO HA073-040
089900           END-READ.
090000           IF ASTO-VALID-UNTIL NOT = spaces
090100               AND ASTO-VALID-UNTIL-N NOT = zero
090200               GO TO HA073-020
090300           END-IF.
090400           IF HA-88-By-Location
090500               MOVE ASTO-LOCATION TO SR2-Break-Value
090600           ELSE
090700               MOVE ASTO-CATEGORY TO SR2-Break-Value
090800           END-IF.
090900           RELEASE SR2-Work-Record.
091000           GO TO HA073-020.
091100       HA073-040.
091200           CLOSE ASSET-MASTER-OUT-FILE.
091300       HA073-EXIT.
091400           EXIT.
091500*
091600       HA074-LIST-SORT2 SECTION.
091700       HA074-010.
091800           MOVE spaces TO HA-Break-Prior-Value.
091900           MOVE zero   TO HA-Break-Count HA-Break-Grand-Total.
092000           MOVE "N" TO HA-Sort2-Eof-Sw.
092100           RETURN SORT-WORK-2
092200               AT END
092300                   SET HA-88-Sort2-Eof TO TRUE
092400           END-RETURN.
092500       HA074-020.
092600           IF HA-88-Sort2-Eof
092700               GO TO HA074-040
092800           END-IF.
092900           IF SR2-Break-Value NOT = HA-Break-Prior-Value
093000               IF HA-Break-Count > zero
093100                   PERFORM HA075-PRINT-BREAK-LINE THRU HA075-EXIT
093200               END-IF.
093300               MOVE SR2-Break-Value TO HA-Break-Prior-Value.
093400               MOVE zero TO HA-Break-Count.
093500           END-IF.
093600           ADD 1 TO HA-Break-Count.
093700           ADD 1 TO HA-Break-Grand-Total.
093800           RETURN SORT-WORK-2
093900               AT END
094000                   SET HA-88-Sort2-Eof TO TRUE
094100           END-RETURN.
094200           GO TO HA074-020.
094300       HA074-040.
094400           IF HA-Break-Count > zero
094500               PERFORM HA075-PRINT-BREAK-LINE THRU HA075-EXIT
094600           END-IF.
094700           MOVE spaces TO SUMMARY-REPORT-LINE.
094800           STRING "  Total               : " HA-Break-Grand-Total
094900               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
095000           WRITE SUMMARY-REPORT-LINE.
095100       HA074-EXIT.
095200           EXIT.
095300*
095400       HA075-PRINT-BREAK-LINE SECTION.
095500       HA075-010.
095600           MOVE spaces TO SUMMARY-REPORT-LINE.
095700           STRING "  " HA-Break-Prior-Value(1:30) " - " HA-Break-Count
095800               DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
095900           WRITE SUMMARY-REPORT-LINE.
096000       HA075-EXIT.
096100           EXIT.
096200*
096300*    HA900/HA910 - Abnormal Termination Paragraphs
096400*    ==================================================
096500       HA900-ABEND-DUP-RUN SECTION.
096600       HA900-010.
096700           DISPLAY "HASNAP00 - RUN ABANDONED - DUPLICATE SNAPSHOT DATE".
096800           CLOSE RAW-SNAPSHOT-FILE.
096900           STOP RUN.
097000       HA900-EXIT.
097100           EXIT.
097200*
097300       HA910-ABEND-NO-SNAPSHOT SECTION.
097400       HA910-010.
097500           DISPLAY "HASNAP00 - RUN ABANDONED - UNABLE TO START".
097600           STOP RUN.
097700       HA910-EXIT.
097800           EXIT.
