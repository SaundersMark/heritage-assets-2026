000100*
000200*    Tidied Asset Working Record
000300*    ===========================
000400*    One tidied asset, business fields only - no versioning dates,
000500*    those are added by HASNAP00 when it builds the master record.
000600*    Field order here is the COMPARE-TIDIED order used by HATIDY00
000700*    function 2 and must not be re-sequenced without also fixing
000800*    HT200-COMPARE-TIDIED.
000900*
001000* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
001100*
001200 01  HA-Tidied-Record.
001300     03  HAT-Unique-Id          pic x(10).
001400     03  HAT-Owner-Id           pic x(20).
001500     03  HAT-Description        pic x(100).
001600     03  HAT-Location           pic x(30).
001700     03  HAT-Category           pic x(30).
001800     03  HAT-Access-Details     pic x(100).
001900     03  HAT-Contact-Name       pic x(40).
002000     03  HAT-Addr-Line1         pic x(40).
002100     03  HAT-Addr-Line2         pic x(40).
002200     03  HAT-Addr-City          pic x(30).
002300     03  HAT-Addr-Postcode      pic x(10).
002400     03  HAT-Telephone          pic x(15).
002500     03  HAT-Fax                pic x(15).
002600     03  HAT-Email              pic x(50).
002700     03  HAT-Website            pic x(60).
002800     03  filler                 pic x(10).
