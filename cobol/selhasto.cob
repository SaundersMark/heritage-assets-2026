000100*
000200*    Select For Asset Master File - Rewritten (Output) Copy
000300*    ========================================================
000400*    Same layout as ASSET-MASTER-IN-FILE, see fdhaast.cob, shared
000500*    via COPY REPLACING so the two FDs can never drift apart.
000600*
000700* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000800*
000900     SELECT ASSET-MASTER-OUT-FILE
001000            ASSIGN TO HAASTOUT
001100            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS HA-AstOut-Status.
