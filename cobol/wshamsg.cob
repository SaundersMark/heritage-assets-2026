000100*
000200*    Error And Status Message Literals
000300*    ==================================
000400*    Same shape as the Error-Messages 01 group in pyrgstr.cbl -
000500*    one literal per message number, console DISPLAYed on abend.
000600*
000700* 04/02/26 rjt - Created for Heritage Register conversion (req HA-0001).
000800*
000900 01  HA-Error-Messages.
001000     03  HA001   pic x(58) value
001100         "HA001 Duplicate run - snapshot date already on metadata -".
001200     03  HA002   pic x(50) value
001300         "HA002 Raw snapshot file empty - nothing to process.".
001400     03  HA003   pic x(44) value
001500         "HA003 Raw snapshot file open failed, status=".
001600     03  HA004   pic x(44) value
001700         "HA004 Asset master file open failed, status=".
001800     03  HA005   pic x(46) value
001900         "HA005 Metadata file open failed, status      =".
002000     03  HA006   pic x(46) value
002100         "HA006 Change event file open failed, status  =".
